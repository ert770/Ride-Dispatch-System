000100*****************************************************************
000200* RDSP DRIVER record definition.                                *
000300*                                                               *
000400* One occurrence per driver.  DR-DRIVER-ID is the business key, *
000500* looked up via the in-memory index table built by RDSP000      *
000600* (9300-BUILD-DRIVER-INDEX).  Master file is RELATIVE, same as  *
000700* the ORDER master -- see Source-RDSPORD.cpy banner.            *
000800*****************************************************************
000900 01  DR-DRIVER-RECORD.
001000     02  DR-DRIVER-ID           PIC X(20) VALUE SPACES.
001100     02  DR-DRIVER-NAME         PIC X(50) VALUE SPACES.
001200     02  DR-PHONE               PIC X(15) VALUE SPACES.
001300     02  DR-VEHICLE-PLATE       PIC X(10) VALUE SPACES.
001400     02  DR-DRIVER-STATUS       PIC X(07) VALUE SPACES.
001500         88  DR-STATUS-ONLINE        VALUE 'ONLINE'.
001600         88  DR-STATUS-OFFLINE       VALUE 'OFFLINE'.
001700     02  DR-VEHICLE-TYPE        PIC X(08) VALUE SPACES.
001800         88  DR-VEHICLE-STANDARD     VALUE 'STANDARD'.
001900         88  DR-VEHICLE-PREMIUM      VALUE 'PREMIUM'.
002000         88  DR-VEHICLE-XL           VALUE 'XL'.
002100     02  DR-LOCATION-X          PIC S9(05)V9(06) COMP-3
002200                                VALUE ZEROES.
002300     02  DR-LOCATION-Y          PIC S9(05)V9(06) COMP-3
002400                                VALUE ZEROES.
002500     02  DR-LOCATION-SET-SW     PIC X(01) VALUE 'N'.
002600         88  DR-LOCATION-IS-SET      VALUE 'Y'.
002700     02  DR-BUSY-FLAG           PIC X(01) VALUE 'N'.
002800         88  DR-IS-BUSY              VALUE 'Y'.
002900         88  DR-IS-NOT-BUSY          VALUE 'N'.
003000     02  DR-CURRENT-ORDER-ID    PIC X(36) VALUE SPACES.
003100     02  DR-LAST-UPDATED-TS     PIC X(26) VALUE SPACES.
003200     02  FILLER                 PIC X(15) VALUE SPACES.
003300*****************************************************************
003400* Alternate byte-at-a-time view of the driver's plate.  Carried *
003500* over from the full driver-registration layout; the batch feed *
003600* has no registration transaction (RDSP060 auto-creates a       *
003700* minimal record off DRIVER_ONLINE), so nothing walks this      *
003800* redefine today -- left in place for the day a REGISTER        *
003900* transaction type is added to TX-TRANSACTION-RECORD.            *
004000*****************************************************************
004100 01  DR-VEHICLE-PLATE-PARTS REDEFINES DR-VEHICLE-PLATE.
004200     02  DR-PLATE-CHAR          PIC X(01) OCCURS 10 TIMES.
004300*****************************************************************
004400* Relative-record-area wrapper for the DRIVER master I-O area.  *
004500*****************************************************************
004600 01  DR-SEQ-NBR                 PIC S9(08) COMP VALUE ZEROES.
