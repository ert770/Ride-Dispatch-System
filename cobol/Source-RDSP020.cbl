000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RDSP020.
000300 AUTHOR.        R T HASKINS.
000400 INSTALLATION.  TRANSIT SYSTEMS DIVISION.
000500 DATE-WRITTEN.  03/09/1987.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY - SEE DATA CLASSIFICATION
000800                STANDARD TS-014.
000900*****************************************************************
001000*                                                               *
001100* RDSP - Ride Dispatch Batch Rules Engine                       *
001200*                                                               *
001300* CALLed from RDSP000 (2300-DISPATCH-TXN) for every TRANDATA    *
001400* record with TXN-TYPE = ACCEPT.  A driver accepting a pending  *
001500* order.                                                         *
001600*                                                               *
001700* 1).  Look up the order by ORDER-ID; not found is fatal to the *
001800*      transaction (no order context, no audit record).         *
001900* 2).  Idempotent re-accept by the same driver is a silent      *
002000*      success -- no master rewrite, no audit record.           *
002100* 3).  Status must be PENDING; else reject.                     *
002200* 4).  Driver must exist, be ONLINE and not BUSY; else reject.  *
002300* 5).  Vehicle type must match and driver must be within the   *
002400*      50.0 km house dispatch radius of the pickup; else       *
002500*      reject (TOO_FAR).                                        *
002600* 6).  Flip ORDER to ACCEPTED, flip DRIVER to BUSY, audit it.   *
002700*                                                                *
002800* Date       UserID    Description                              *
002900* ---------- --------  ---------------------------------------- *
003000* 03/11/87   RTH       Initial release - CNTL-87-0032            *
003100* 05/02/89   RTH       Added idempotent-reaccept short circuit   *
003200* 08/14/91   DMW       Driver busy/offline edits added           *
003300* 04/30/98   SMK       Y2K - AUDIT-ID stamp widened to CCYY      *
003400*                      CR98-0402                                *
003500* 07/19/02   JAO       Added UPSI-0 trace switch for batch runs  *
003600* 11/03/08   KLB       Added vehicle-type/radius match edit,     *
003700*                      TOO_FAR rejection - CNTL-08-0177          *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     UPSI-0 IS TRACE-SWITCH
004300         ON STATUS IS TRACE-REQUESTED.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ORDER-FILE      ASSIGN TO ORDRMSTR
004700         ORGANIZATION IS RELATIVE
004800         ACCESS MODE IS DYNAMIC
004900         RELATIVE KEY IS OR-SEQ-NBR
005000         FILE STATUS IS ORDER-FILE-STATUS.
005100     SELECT DRIVER-FILE     ASSIGN TO DRVRMSTR
005200         ORGANIZATION IS RELATIVE
005300         ACCESS MODE IS DYNAMIC
005400         RELATIVE KEY IS DR-SEQ-NBR
005500         FILE STATUS IS DRIVER-FILE-STATUS.
005600     SELECT AUDIT-FILE      ASSIGN TO AUDITLOG
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS AUDIT-FILE-STATUS.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  ORDER-FILE IS EXTERNAL
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 300 CHARACTERS.
006400     COPY RDSPORD.
006500 FD  DRIVER-FILE IS EXTERNAL
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 201 CHARACTERS.
006800     COPY RDSPDRV.
006900 FD  AUDIT-FILE IS EXTERNAL
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 192 CHARACTERS.
007200     COPY RDSPAUD.
007300 WORKING-STORAGE SECTION.
007400*****************************************************************
007500* Define Constant and Define Storage.                           *
007600*****************************************************************
007700 01  ORDER-FILE-STATUS         PIC X(02) VALUE SPACES.
007800     88  ORDER-FILE-OK               VALUE '00'.
007900 01  DRIVER-FILE-STATUS        PIC X(02) VALUE SPACES.
008000     88  DRIVER-FILE-OK              VALUE '00'.
008100 01  AUDIT-FILE-STATUS         PIC X(02) VALUE SPACES.
008200     88  AUDIT-FILE-OK               VALUE '00'.
008300 01  WS-ALREADY-DONE-SW        PIC X(01) VALUE 'N'.
008400     88  WS-ALREADY-DONE             VALUE 'Y'.
008500*****************************************************************
008600* Audit work area -- loaded by whichever paragraph detects the  *
008700* outcome, written once by 9900-WRITE-AUDIT-RECORD.              *
008800*****************************************************************
008900 01  WS-AUDIT-WORK-AREA.
009000     05  WS-AUDIT-ACTION           PIC X(08) VALUE SPACES.
009100     05  WS-AUDIT-ACTOR-TYPE       PIC X(09) VALUE SPACES.
009200     05  WS-AUDIT-ACTOR-ID         PIC X(20) VALUE SPACES.
009300     05  WS-AUDIT-PREV-STATE       PIC X(09) VALUE SPACES.
009400     05  WS-AUDIT-NEW-STATE        PIC X(09) VALUE SPACES.
009500     05  WS-AUDIT-SUCCESS-FLAG     PIC X(01) VALUE SPACES.
009600     05  WS-AUDIT-REASON           PIC X(30) VALUE SPACES.
009700 01  WS-AUDIT-WORK-AREA-R REDEFINES WS-AUDIT-WORK-AREA.
009800     05  FILLER                    PIC X(78).
009900*****************************************************************
010000* Euclidean distance work area for the driver/order match edit  *
010100* (3300-CHECK-MATCH) -- duplicated locally rather than shared,  *
010200* same as every other RDSP module that needs it (see RDSP010    *
010300* 8100-CALC-SQRT).                                               *
010400*****************************************************************
010500 01  WS-CALC-X1                PIC S9(05)V9(06) COMP-3
010600                                VALUE ZEROES.
010700 01  WS-CALC-Y1                PIC S9(05)V9(06) COMP-3
010800                                VALUE ZEROES.
010900 01  WS-CALC-X2                PIC S9(05)V9(06) COMP-3
011000                                VALUE ZEROES.
011100 01  WS-CALC-Y2                PIC S9(05)V9(06) COMP-3
011200                                VALUE ZEROES.
011300 01  WS-DISTANCE               PIC S9(05)V9(06) COMP-3
011400                                VALUE ZEROES.
011500 01  WS-DX                     PIC S9(05)V9(06) COMP-3
011600                                VALUE ZEROES.
011700 01  WS-DY                     PIC S9(05)V9(06) COMP-3
011800                                VALUE ZEROES.
011900 01  WS-SQRT-INPUT             PIC S9(09)V9(06) COMP-3
012000                                VALUE ZEROES.
012100 01  WS-SQRT-GUESS             PIC S9(09)V9(06) COMP-3
012200                                VALUE ZEROES.
012300 01  WS-SQRT-RESULT            PIC S9(09)V9(06) COMP-3
012400                                VALUE ZEROES.
012500 01  WS-SQRT-ITER-COUNT        PIC S9(04) COMP VALUE ZEROES.
012600 LINKAGE SECTION.
012700     COPY RDSPTXN.
012800     COPY RDSPCTL.
012900     COPY RDSPIDX.
013000     COPY RDSPRTP.
013100 PROCEDURE DIVISION USING TX-TRANSACTION-RECORD
013200                           RDSP-CONTROL-AREA
013300                           OIX-ORDER-INDEX-AREA
013400                           DIX-DRIVER-INDEX-AREA
013500                           RP-TABLE-AREA.
013600*****************************************************************
013700* Main process.                                                 *
013800*****************************************************************
013900     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
014000     PERFORM 2000-FIND-ORDER          THRU 2000-EXIT.
014100     IF  CTL-SUCCESS AND NOT WS-ALREADY-DONE
014200         PERFORM 2100-CHECK-STATUS    THRU 2100-EXIT.
014300     IF  CTL-SUCCESS AND NOT WS-ALREADY-DONE
014400         PERFORM 3000-FIND-DRIVER     THRU 3000-EXIT.
014500     IF  CTL-SUCCESS AND NOT WS-ALREADY-DONE
014600         PERFORM 3100-CHECK-DRIVER-STATUS THRU 3100-EXIT.
014700     IF  CTL-SUCCESS AND NOT WS-ALREADY-DONE
014800         PERFORM 3200-CHECK-DRIVER-BUSY   THRU 3200-EXIT.
014900     IF  CTL-SUCCESS AND NOT WS-ALREADY-DONE
015000         PERFORM 3300-CHECK-MATCH         THRU 3300-EXIT.
015100     IF  CTL-SUCCESS AND NOT WS-ALREADY-DONE
015200         PERFORM 4000-UPDATE-ORDER-AND-DRIVER THRU 4000-EXIT.
015300     GOBACK.
015400 1000-INITIALIZE.
015500     MOVE '00'    TO CTL-RETURN-CODE.
015600     MOVE SPACES  TO CTL-FAILURE-REASON.
015700     MOVE 'N'     TO WS-ALREADY-DONE-SW.
015800     MOVE SPACES  TO WS-AUDIT-WORK-AREA.
015900 1000-EXIT.
016000     EXIT.
016100*****************************************************************
016200* Locate the order by business key (ORDER-ID) through the       *
016300* in-memory index, then READ the ORDER master by relative key.  *
016400* No order found is fatal with no audit record -- there is no   *
016500* order context to attach one to.                                *
016600*****************************************************************
016700 2000-FIND-ORDER.
016800     SEARCH ALL OIX-ENTRY
016900         AT END
017000             MOVE '20'                     TO CTL-RETURN-CODE
017100             MOVE 'ORDER_NOT_FOUND'         TO CTL-FAILURE-REASON
017200             GO TO 2000-EXIT
017300         WHEN OIX-ORDER-ID(OIX-NDX) EQUAL TX-ORDER-ID
017400             CONTINUE
017500     END-SEARCH.
017600     MOVE OIX-SEQ-NBR(OIX-NDX)   TO OR-SEQ-NBR.
017700     READ ORDER-FILE.
017800     IF  NOT ORDER-FILE-OK
017900         MOVE '20'                     TO CTL-RETURN-CODE
018000         MOVE 'ORDER_NOT_FOUND'        TO CTL-FAILURE-REASON
018100         GO TO 2000-EXIT.
018200*****************************************************************
018300* Idempotency -- same driver re-accepting an already-accepted   *
018400* order is a silent success, no rewrite, no audit record.        *
018500*****************************************************************
018600     IF  OR-STATUS-ACCEPTED
018700     AND OR-DRIVER-ID EQUAL TX-DRIVER-ID
018800         SET WS-ALREADY-DONE TO TRUE.
018900 2000-EXIT.
019000     EXIT.
019100 2100-CHECK-STATUS.
019200     IF  OR-STATUS-PENDING
019300         GO TO 2100-EXIT.
019400     IF  OR-STATUS-ACCEPTED
019500         MOVE '21'                         TO CTL-RETURN-CODE
019600         MOVE 'ORDER_ALREADY_ACCEPTED'      TO CTL-FAILURE-REASON
019700     ELSE
019800         MOVE '22'                         TO CTL-RETURN-CODE
019900         MOVE 'INVALID_STATE'              TO CTL-FAILURE-REASON.
020000     MOVE 'ACCEPT'                 TO WS-AUDIT-ACTION.
020100     MOVE 'DRIVER'                 TO WS-AUDIT-ACTOR-TYPE.
020200     MOVE TX-DRIVER-ID             TO WS-AUDIT-ACTOR-ID.
020300     MOVE OR-ORDER-STATUS          TO WS-AUDIT-PREV-STATE.
020400     MOVE OR-ORDER-STATUS          TO WS-AUDIT-NEW-STATE.
020500     MOVE 'N'                      TO WS-AUDIT-SUCCESS-FLAG.
020600     MOVE CTL-FAILURE-REASON       TO WS-AUDIT-REASON.
020700     PERFORM 9900-WRITE-AUDIT-RECORD THRU 9900-EXIT.
020800 2100-EXIT.
020900     EXIT.
021000*****************************************************************
021100* Locate the driver by business key through the in-memory       *
021200* index, then READ the DRIVER master by relative key.            *
021300*****************************************************************
021400 3000-FIND-DRIVER.
021500     SEARCH ALL DIX-ENTRY
021600         AT END
021700             MOVE '23'                      TO CTL-RETURN-CODE
021800             MOVE 'DRIVER_NOT_FOUND'        TO CTL-FAILURE-REASON
021900             GO TO 3000-NOT-FOUND-AUDIT
022000         WHEN DIX-DRIVER-ID(DIX-NDX) EQUAL TX-DRIVER-ID
022100             CONTINUE
022200     END-SEARCH.
022300     MOVE DIX-SEQ-NBR(DIX-NDX)   TO DR-SEQ-NBR.
022400     READ DRIVER-FILE.
022500     IF  DRIVER-FILE-OK
022600         GO TO 3000-EXIT.
022700     MOVE '23'                      TO CTL-RETURN-CODE
022800     MOVE 'DRIVER_NOT_FOUND'        TO CTL-FAILURE-REASON.
022900 3000-NOT-FOUND-AUDIT.
023000     MOVE 'ACCEPT'                 TO WS-AUDIT-ACTION.
023100     MOVE 'DRIVER'                 TO WS-AUDIT-ACTOR-TYPE.
023200     MOVE TX-DRIVER-ID             TO WS-AUDIT-ACTOR-ID.
023300     MOVE OR-ORDER-STATUS          TO WS-AUDIT-PREV-STATE.
023400     MOVE OR-ORDER-STATUS          TO WS-AUDIT-NEW-STATE.
023500     MOVE 'N'                      TO WS-AUDIT-SUCCESS-FLAG.
023600     MOVE CTL-FAILURE-REASON       TO WS-AUDIT-REASON.
023700     PERFORM 9900-WRITE-AUDIT-RECORD THRU 9900-EXIT.
023800 3000-EXIT.
023900     EXIT.
024000 3100-CHECK-DRIVER-STATUS.
024100     IF  DR-STATUS-ONLINE
024200         GO TO 3100-EXIT.
024300     MOVE '24'                     TO CTL-RETURN-CODE
024400     MOVE 'DRIVER_OFFLINE'         TO CTL-FAILURE-REASON.
024500     MOVE 'ACCEPT'                 TO WS-AUDIT-ACTION.
024600     MOVE 'DRIVER'                 TO WS-AUDIT-ACTOR-TYPE.
024700     MOVE TX-DRIVER-ID             TO WS-AUDIT-ACTOR-ID.
024800     MOVE 'PENDING'                TO WS-AUDIT-PREV-STATE.
024900     MOVE 'PENDING'                TO WS-AUDIT-NEW-STATE.
025000     MOVE 'N'                      TO WS-AUDIT-SUCCESS-FLAG.
025100     MOVE CTL-FAILURE-REASON       TO WS-AUDIT-REASON.
025200     PERFORM 9900-WRITE-AUDIT-RECORD THRU 9900-EXIT.
025300 3100-EXIT.
025400     EXIT.
025500 3200-CHECK-DRIVER-BUSY.
025600     IF  DR-IS-NOT-BUSY
025700         GO TO 3200-EXIT.
025800     MOVE '25'                     TO CTL-RETURN-CODE
025900     MOVE 'DRIVER_BUSY'            TO CTL-FAILURE-REASON.
026000     MOVE 'ACCEPT'                 TO WS-AUDIT-ACTION.
026100     MOVE 'DRIVER'                 TO WS-AUDIT-ACTOR-TYPE.
026200     MOVE TX-DRIVER-ID             TO WS-AUDIT-ACTOR-ID.
026300     MOVE 'PENDING'                TO WS-AUDIT-PREV-STATE.
026400     MOVE 'PENDING'                TO WS-AUDIT-NEW-STATE.
026500     MOVE 'N'                      TO WS-AUDIT-SUCCESS-FLAG.
026600     MOVE CTL-FAILURE-REASON       TO WS-AUDIT-REASON.
026700     PERFORM 9900-WRITE-AUDIT-RECORD THRU 9900-EXIT.
026800 3200-EXIT.
026900     EXIT.
027000*****************************************************************
027100* Driver/order match edit -- added when the shop's road crews   *
027200* started reporting drivers getting dispatched clear across the *
027300* county on a vehicle-type fluke.  VEHICLE-TYPE must match; if  *
027400* both sides have a location on file, the crow-flies distance   *
027500* from driver to pickup cannot exceed the 50.0 km house limit.  *
027600*****************************************************************
027700 3300-CHECK-MATCH.
027800     IF  DR-VEHICLE-TYPE NOT EQUAL OR-VEHICLE-TYPE
027900         MOVE '29'                     TO CTL-RETURN-CODE
028000         MOVE 'VEHICLE_TYPE_MISMATCH'  TO CTL-FAILURE-REASON
028100         GO TO 3300-MATCH-AUDIT.
028200     IF  NOT DR-LOCATION-IS-SET
028300         GO TO 3300-EXIT.
028400     MOVE DR-LOCATION-X           TO WS-CALC-X1.
028500     MOVE DR-LOCATION-Y           TO WS-CALC-Y1.
028600     MOVE OR-PICKUP-X             TO WS-CALC-X2.
028700     MOVE OR-PICKUP-Y             TO WS-CALC-Y2.
028800     PERFORM 6000-CALC-DISTANCE   THRU 6000-EXIT.
028900     IF  WS-DISTANCE NOT GREATER THAN 50.0
029000         GO TO 3300-EXIT.
029100     MOVE '30'                     TO CTL-RETURN-CODE
029200     MOVE 'TOO_FAR'                TO CTL-FAILURE-REASON.
029300 3300-MATCH-AUDIT.
029400     MOVE 'ACCEPT'                 TO WS-AUDIT-ACTION.
029500     MOVE 'DRIVER'                 TO WS-AUDIT-ACTOR-TYPE.
029600     MOVE TX-DRIVER-ID             TO WS-AUDIT-ACTOR-ID.
029700     MOVE 'PENDING'                TO WS-AUDIT-PREV-STATE.
029800     MOVE 'PENDING'                TO WS-AUDIT-NEW-STATE.
029900     MOVE 'N'                      TO WS-AUDIT-SUCCESS-FLAG.
030000     MOVE CTL-FAILURE-REASON       TO WS-AUDIT-REASON.
030100     PERFORM 9900-WRITE-AUDIT-RECORD THRU 9900-EXIT.
030200 3300-EXIT.
030300     EXIT.
030400*****************************************************************
030500* Plain Euclidean distance between two points, via the shop's   *
030600* own Newton-Raphson square root -- no intrinsic FUNCTION SQRT  *
030700* on this compiler (see RDSP010 8100-CALC-SQRT banner).          *
030800*****************************************************************
030900 6000-CALC-DISTANCE.
031000     COMPUTE WS-DX = WS-CALC-X1 - WS-CALC-X2.
031100     COMPUTE WS-DY = WS-CALC-Y1 - WS-CALC-Y2.
031200     COMPUTE WS-SQRT-INPUT = (WS-DX * WS-DX) + (WS-DY * WS-DY).
031300     PERFORM 8100-CALC-SQRT THRU 8100-EXIT.
031400     MOVE WS-SQRT-RESULT TO WS-DISTANCE.
031500 6000-EXIT.
031600     EXIT.
031700 8100-CALC-SQRT.
031800     IF  WS-SQRT-INPUT EQUAL ZERO
031900         MOVE ZERO TO WS-SQRT-RESULT
032000         GO TO 8100-EXIT.
032100     DIVIDE WS-SQRT-INPUT BY 2 GIVING WS-SQRT-GUESS.
032200     MOVE 1 TO WS-SQRT-ITER-COUNT.
032300     PERFORM 8110-NEWTON-STEP THRU 8110-EXIT
032400         WITH TEST AFTER
032500         UNTIL WS-SQRT-ITER-COUNT GREATER THAN 20.
032600     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
032700 8100-EXIT.
032800     EXIT.
032900 8110-NEWTON-STEP.
033000     COMPUTE WS-SQRT-GUESS ROUNDED =
033100         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
033200     ADD 1 TO WS-SQRT-ITER-COUNT.
033300 8110-EXIT.
033400     EXIT.
033500*****************************************************************
033600* All edits passed -- flip the order to ACCEPTED, flip the      *
033700* driver to BUSY, rewrite both masters, append success audit.   *
033800*****************************************************************
033900 4000-UPDATE-ORDER-AND-DRIVER.
034000     MOVE 'ACCEPTED'              TO OR-ORDER-STATUS.
034100     MOVE TX-DRIVER-ID            TO OR-DRIVER-ID.
034200     MOVE CTL-NOW-TS              TO OR-ACCEPTED-TS.
034300     REWRITE OR-ORDER-RECORD.
034400     MOVE 'Y'                     TO DR-BUSY-FLAG.
034500     MOVE TX-ORDER-ID             TO DR-CURRENT-ORDER-ID.
034600     REWRITE DR-DRIVER-RECORD.
034700     MOVE 'ACCEPT'                TO WS-AUDIT-ACTION.
034800     MOVE 'DRIVER'                TO WS-AUDIT-ACTOR-TYPE.
034900     MOVE TX-DRIVER-ID            TO WS-AUDIT-ACTOR-ID.
035000     MOVE 'PENDING'               TO WS-AUDIT-PREV-STATE.
035100     MOVE 'ACCEPTED'              TO WS-AUDIT-NEW-STATE.
035200     MOVE 'Y'                     TO WS-AUDIT-SUCCESS-FLAG.
035300     MOVE SPACES                  TO WS-AUDIT-REASON.
035400     PERFORM 9900-WRITE-AUDIT-RECORD THRU 9900-EXIT.
035500 4000-EXIT.
035600     EXIT.
035700*****************************************************************
035800* Append one audit record from WS-AUDIT-WORK-AREA.  AUDIT-ID    *
035900* re-uses the run-stamp/sequence technique from RDSP010.         *
036000*****************************************************************
036100 9900-WRITE-AUDIT-RECORD.
036200     MOVE SPACES                  TO AL-AUDIT-LOG-RECORD.
036300     MOVE CTL-RUN-STAMP           TO AL-ID-RUN-STAMP.
036400     MOVE CTL-NEXT-AUDIT-SEQ      TO AL-ID-SEQ.
036500     ADD 1                        TO CTL-NEXT-AUDIT-SEQ.
036600     MOVE CTL-NOW-TS              TO AL-AUDIT-TS.
036700     MOVE TX-ORDER-ID             TO AL-ORDER-ID.
036800     MOVE WS-AUDIT-ACTION         TO AL-ACTION-CODE.
036900     MOVE WS-AUDIT-ACTOR-TYPE     TO AL-ACTOR-TYPE.
037000     MOVE WS-AUDIT-ACTOR-ID       TO AL-ACTOR-ID.
037100     MOVE WS-AUDIT-PREV-STATE     TO AL-PREVIOUS-STATE.
037200     MOVE WS-AUDIT-NEW-STATE      TO AL-NEW-STATE.
037300     MOVE WS-AUDIT-SUCCESS-FLAG   TO AL-SUCCESS-FLAG.
037400     MOVE WS-AUDIT-REASON         TO AL-FAILURE-REASON.
037500     WRITE AL-AUDIT-LOG-RECORD.
037600 9900-EXIT.
037700     EXIT.
