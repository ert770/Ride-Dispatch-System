000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RDSP070.
000300 AUTHOR.        R T HASKINS.
000400 INSTALLATION.  TRANSIT SYSTEMS DIVISION.
000500 DATE-WRITTEN.  09/08/1995.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY - SEE DATA CLASSIFICATION
000800                STANDARD TS-014.
000900*****************************************************************
001000*                                                               *
001100* RDSP - Ride Dispatch Batch Rules Engine                       *
001200*                                                               *
001300* CALLed from RDSP000 (2300-DISPATCH-TXN) for every TRANDATA    *
001400* record with TXN-TYPE = FIND_MATCH or GET_OFFERS, and once     *
001500* more at end of run (8000-END-OF-RUN) with TXN-TYPE set to the *
001600* sentinel RUN-REPORT so this module can print its totals and   *
001700* close the control-report print file.                          *
001800*                                                                *
001900* FIND_MATCH  - best-driver search for one PENDING order.        *
002000*               Candidate pool: ONLINE, not busy, matching       *
002100*               vehicle type, location set, within               *
002200*               CTL-SEARCH-RADIUS of the pickup point.  The      *
002300*               DRIVER-ID index is already held in ascending    *
002400*               key sequence, so a single left-to-right scan,    *
002500*               keeping the first driver seen at the lowest      *
002600*               distance, gives the ascending-distance/          *
002700*               ascending-DRIVER-ID ranking without a sort step. *
002800* GET_OFFERS  - symmetric order-side listing for one ONLINE      *
002900*               driver.  Candidates are built into a small       *
003000*               table and kept in ascending distance/ORDER-ID    *
003100*               order by the same straight-insertion technique  *
003200*               RDSP010 uses for its key index.                  *
003300* RUN-REPORT  - print match/no-match totals accumulated in       *
003400*               WORKING-STORAGE across every CALL this run.      *
003500*                                                                *
003600* The per-ACTION-CODE success/failure breakdown mentioned in     *
003700* the RDSP requirements package as an optional addition to this *
003800* report is NOT produced here -- AUDIT-FILE is held open EXTEND *
003900* for the whole run as a shared EXTERNAL connector, and closing *
004000* it to re-read it from the top here would pull the rug out     *
004100* from under RDSP010/020/030/040/050 mid-run.  Not worth it for *
004200* a total the package itself calls optional.                    *
004300*                                                                *
004400* Date       UserID    Description                              *
004500* ---------- --------  ---------------------------------------- *
004600* 09/08/95   PLC       Initial release - CNTL-95-0212            *
004700* 04/30/98   SMK       Y2K - no date fields of its own, reviewed *
004800*                      and passed - CR98-0402                    *
004900* 07/19/02   JAO       Added UPSI-0 trace switch for batch runs  *
005000* 02/04/05   MRP       RUN-REPORT end-of-run total line added    *
005100*****************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     UPSI-0 IS TRACE-SWITCH
005600         ON STATUS IS TRACE-REQUESTED.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ORDER-FILE      ASSIGN TO ORDRMSTR
006000         ORGANIZATION IS RELATIVE
006100         ACCESS MODE IS DYNAMIC
006200         RELATIVE KEY IS OR-SEQ-NBR
006300         FILE STATUS IS ORDER-FILE-STATUS.
006400     SELECT DRIVER-FILE     ASSIGN TO DRVRMSTR
006500         ORGANIZATION IS RELATIVE
006600         ACCESS MODE IS DYNAMIC
006700         RELATIVE KEY IS DR-SEQ-NBR
006800         FILE STATUS IS DRIVER-FILE-STATUS.
006900     SELECT REPORT-FILE     ASSIGN TO RPTPRINT
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS REPORT-FILE-STATUS.
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  ORDER-FILE IS EXTERNAL
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 300 CHARACTERS.
007700     COPY RDSPORD.
007800 FD  DRIVER-FILE IS EXTERNAL
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 201 CHARACTERS.
008100     COPY RDSPDRV.
008200 FD  REPORT-FILE
008300     LABEL RECORDS ARE OMITTED
008400     RECORD CONTAINS 132 CHARACTERS.
008500 01  RL-REPORT-LINE            PIC X(132).
008600 WORKING-STORAGE SECTION.
008700*****************************************************************
008800* Define Constant and Define Storage.                           *
008900*****************************************************************
009000 01  ORDER-FILE-STATUS         PIC X(02) VALUE SPACES.
009100     88  ORDER-FILE-OK               VALUE '00'.
009200 01  DRIVER-FILE-STATUS        PIC X(02) VALUE SPACES.
009300     88  DRIVER-FILE-OK              VALUE '00'.
009400 01  REPORT-FILE-STATUS        PIC X(02) VALUE SPACES.
009500     88  REPORT-FILE-OK              VALUE '00'.
009600*****************************************************************
009700* These survive from one CALL to the next for the life of the   *
009800* run -- WORKING-STORAGE in a CALLed subprogram is built once    *
009900* and keeps its values across CALLs until the run ends.          *
010000*****************************************************************
010100 01  WS-REPORT-OPEN-SW         PIC X(01) VALUE 'N'.
010200     88  WS-REPORT-IS-OPEN           VALUE 'Y'.
010300 01  WS-MATCH-COUNT            PIC S9(08) COMP VALUE ZEROES.
010400 01  WS-NO-MATCH-COUNT         PIC S9(08) COMP VALUE ZEROES.
010500 01  WS-BEST-DRIVER-ID         PIC X(20) VALUE SPACES.
010600 01  WS-BEST-DISTANCE          PIC S9(05)V9(06) COMP-3
010700                                VALUE ZEROES.
010800*****************************************************************
010900* GET_OFFERS candidate table -- straight-insertion sort on      *
011000* ascending distance, tie-broken ascending ORDER-ID, same        *
011100* sift-and-swap style as the key index tables in RDSPIDX.        *
011200*****************************************************************
011300 01  WS-OFFER-TBL-COUNT        PIC S9(04) COMP VALUE ZEROES.
011400 01  WS-OFFER-TABLE.
011500     02  WS-OFFER-ROW OCCURS 1 TO 500 TIMES
011600                      DEPENDING ON WS-OFFER-TBL-COUNT
011700                      INDEXED BY WS-OFFER-NDX.
011800         05  WS-OFFER-ORDER-ID     PIC X(36).
011900         05  WS-OFFER-DISTANCE     PIC S9(05)V9(06) COMP-3.
012000 01  WS-OFFER-HOLD-ID          PIC X(36) VALUE SPACES.
012100 01  WS-OFFER-HOLD-DIST        PIC S9(05)V9(06) COMP-3
012200                                VALUE ZEROES.
012300*****************************************************************
012400* Euclidean distance work area -- the shop's hand-rolled square *
012500* root, duplicated locally rather than shared, same as every    *
012600* other RDSP module that needs it (see RDSP010 8100-CALC-SQRT). *
012700*****************************************************************
012800 01  WS-CALC-X1                PIC S9(05)V9(06) COMP-3
012900                                VALUE ZEROES.
013000 01  WS-CALC-Y1                PIC S9(05)V9(06) COMP-3
013100                                VALUE ZEROES.
013200 01  WS-CALC-X2                PIC S9(05)V9(06) COMP-3
013300                                VALUE ZEROES.
013400 01  WS-CALC-Y2                PIC S9(05)V9(06) COMP-3
013500                                VALUE ZEROES.
013600 01  WS-DISTANCE               PIC S9(05)V9(06) COMP-3
013700                                VALUE ZEROES.
013800 01  WS-DX                     PIC S9(05)V9(06) COMP-3
013900                                VALUE ZEROES.
014000 01  WS-DY                     PIC S9(05)V9(06) COMP-3
014100                                VALUE ZEROES.
014200 01  WS-SQRT-INPUT             PIC S9(09)V9(06) COMP-3
014300                                VALUE ZEROES.
014400 01  WS-SQRT-GUESS             PIC S9(09)V9(06) COMP-3
014500                                VALUE ZEROES.
014600 01  WS-SQRT-RESULT            PIC S9(09)V9(06) COMP-3
014700                                VALUE ZEROES.
014800 01  WS-SQRT-ITER-COUNT        PIC S9(04) COMP VALUE ZEROES.
014900 01  WS-DIX-SCAN-NDX           PIC S9(08) COMP VALUE ZEROES.
015000 01  WS-OIX-SCAN-NDX           PIC S9(08) COMP VALUE ZEROES.
015100 01  WS-REPORT-AREA.
015200     05  WS-RPT-ORDER-ID           PIC X(36) VALUE SPACES.
015300     05  WS-RPT-DRIVER-ID          PIC X(20) VALUE SPACES.
015400     05  WS-RPT-DISTANCE           PIC ZZZZ9.999999 VALUE ZEROES.
015500 01  WS-REPORT-AREA-R REDEFINES WS-REPORT-AREA.
015600     05  FILLER                    PIC X(66).
015700 LINKAGE SECTION.
015800     COPY RDSPTXN.
015900     COPY RDSPCTL.
016000     COPY RDSPIDX.
016100     COPY RDSPRTP.
016200 PROCEDURE DIVISION USING TX-TRANSACTION-RECORD
016300                           RDSP-CONTROL-AREA
016400                           OIX-ORDER-INDEX-AREA
016500                           DIX-DRIVER-INDEX-AREA
016600                           RP-TABLE-AREA.
016700*****************************************************************
016800* Main process.                                                 *
016900*****************************************************************
017000     PERFORM 1000-INITIALIZE      THRU 1000-EXIT.
017100     IF  TX-IS-FIND-MATCH
017200         PERFORM 3000-FIND-MATCH    THRU 3000-EXIT
017300     ELSE
017400     IF  TX-IS-GET-OFFERS
017500         PERFORM 4000-GET-OFFERS    THRU 4000-EXIT
017600     ELSE
017700     IF  TX-IS-RUN-REPORT
017800         PERFORM 8000-PRINT-SUMMARY THRU 8000-EXIT.
017900     GOBACK.
018000 1000-INITIALIZE.
018100     MOVE '00'    TO CTL-RETURN-CODE.
018200     MOVE SPACES  TO CTL-FAILURE-REASON.
018300     IF  NOT WS-REPORT-IS-OPEN
018400         OPEN OUTPUT REPORT-FILE
018500         SET WS-REPORT-IS-OPEN TO TRUE
018600         PERFORM 1100-WRITE-HEADING THRU 1100-EXIT.
018700 1000-EXIT.
018800     EXIT.
018900 1100-WRITE-HEADING.
019000     MOVE SPACES TO RL-REPORT-LINE.
019100     STRING 'RDSP070 - MATCHING SERVICE CONTROL REPORT'
019200            DELIMITED BY SIZE INTO RL-REPORT-LINE.
019300     WRITE RL-REPORT-LINE.
019400     MOVE SPACES TO RL-REPORT-LINE.
019500     STRING 'TXN-TYPE     ORDER-ID'
019600            '                             DRIVER-ID'
019700            '             DISTANCE-KM'
019800            DELIMITED BY SIZE INTO RL-REPORT-LINE.
019900     WRITE RL-REPORT-LINE.
020000 1100-EXIT.
020100     EXIT.
020200*****************************************************************
020300* Best-driver search for one PENDING order.  Order not found    *
020400* is the only hard failure; an empty candidate pool is a valid  *
020500* outcome, counted for the end-of-run total, not rejected.       *
020600*****************************************************************
020700 3000-FIND-MATCH.
020800     SEARCH ALL OIX-ENTRY
020900         AT END
021000             MOVE '20'                 TO CTL-RETURN-CODE
021100             MOVE 'ORDER_NOT_FOUND'    TO CTL-FAILURE-REASON
021200             GO TO 3000-EXIT
021300         WHEN OIX-ORDER-ID(OIX-NDX) EQUAL TX-ORDER-ID
021400             CONTINUE
021500     END-SEARCH.
021600     MOVE OIX-SEQ-NBR(OIX-NDX)   TO OR-SEQ-NBR.
021700     READ ORDER-FILE.
021800     IF  NOT ORDER-FILE-OK
021900         MOVE '20'                 TO CTL-RETURN-CODE
022000         MOVE 'ORDER_NOT_FOUND'    TO CTL-FAILURE-REASON
022100         GO TO 3000-EXIT.
022200     MOVE SPACES                  TO WS-BEST-DRIVER-ID.
022300     MOVE 999999.999999           TO WS-BEST-DISTANCE.
022400     SET WS-DIX-SCAN-NDX TO 1.
022500     PERFORM 3100-SCAN-ONE-DRIVER THRU 3100-EXIT
022600         WITH TEST BEFORE
022700         UNTIL WS-DIX-SCAN-NDX GREATER THAN DIX-COUNT.
022800     IF  WS-BEST-DRIVER-ID EQUAL SPACES
022900         ADD 1 TO WS-NO-MATCH-COUNT
023000         MOVE OR-ORDER-ID          TO WS-RPT-ORDER-ID
023100         MOVE SPACES               TO WS-RPT-DRIVER-ID
023200         MOVE ZEROES               TO WS-RPT-DISTANCE
023300     ELSE
023400         ADD 1 TO WS-MATCH-COUNT
023500         MOVE OR-ORDER-ID          TO WS-RPT-ORDER-ID
023600         MOVE WS-BEST-DRIVER-ID    TO WS-RPT-DRIVER-ID
023700         MOVE WS-BEST-DISTANCE     TO WS-RPT-DISTANCE.
023800     PERFORM 9900-WRITE-REPORT-LINE THRU 9900-EXIT.
023900 3000-EXIT.
024000     EXIT.
024100 3100-SCAN-ONE-DRIVER.
024200     SET DIX-NDX TO WS-DIX-SCAN-NDX.
024300     MOVE DIX-SEQ-NBR(DIX-NDX)   TO DR-SEQ-NBR.
024400     READ DRIVER-FILE.
024500     IF  DRIVER-FILE-OK
024600         PERFORM 3110-TEST-ONE-DRIVER THRU 3110-EXIT.
024700     ADD 1 TO WS-DIX-SCAN-NDX.
024800 3100-EXIT.
024900     EXIT.
025000 3110-TEST-ONE-DRIVER.
025100     IF  NOT DR-STATUS-ONLINE
025200         GO TO 3110-EXIT.
025300     IF  DR-IS-BUSY
025400         GO TO 3110-EXIT.
025500     IF  DR-VEHICLE-TYPE NOT EQUAL OR-VEHICLE-TYPE
025600         GO TO 3110-EXIT.
025700     IF  NOT DR-LOCATION-IS-SET
025800         GO TO 3110-EXIT.
025900     MOVE DR-LOCATION-X           TO WS-CALC-X1.
026000     MOVE DR-LOCATION-Y           TO WS-CALC-Y1.
026100     MOVE OR-PICKUP-X             TO WS-CALC-X2.
026200     MOVE OR-PICKUP-Y             TO WS-CALC-Y2.
026300     PERFORM 6000-CALC-DISTANCE   THRU 6000-EXIT.
026400     IF  WS-DISTANCE GREATER THAN CTL-SEARCH-RADIUS
026500         GO TO 3110-EXIT.
026600     IF  WS-DISTANCE LESS THAN WS-BEST-DISTANCE
026700         MOVE WS-DISTANCE             TO WS-BEST-DISTANCE
026800         MOVE DR-DRIVER-ID            TO WS-BEST-DRIVER-ID.
026900 3110-EXIT.
027000     EXIT.
027100*****************************************************************
027200* Symmetric order-side listing for one ONLINE driver.  Builds   *
027300* the candidate table, then prints it in ranked order.           *
027400*****************************************************************
027500 4000-GET-OFFERS.
027600     SEARCH ALL DIX-ENTRY
027700         AT END
027800             MOVE '23'                 TO CTL-RETURN-CODE
027900             MOVE 'DRIVER_NOT_FOUND'   TO CTL-FAILURE-REASON
028000             GO TO 4000-EXIT
028100         WHEN DIX-DRIVER-ID(DIX-NDX) EQUAL TX-DRIVER-ID
028200             CONTINUE
028300     END-SEARCH.
028400     MOVE DIX-SEQ-NBR(DIX-NDX)   TO DR-SEQ-NBR.
028500     READ DRIVER-FILE.
028600     IF  NOT DRIVER-FILE-OK
028700         MOVE '23'                 TO CTL-RETURN-CODE
028800         MOVE 'DRIVER_NOT_FOUND'   TO CTL-FAILURE-REASON
028900         GO TO 4000-EXIT.
029000     MOVE ZEROES TO WS-OFFER-TBL-COUNT.
029100     SET WS-OIX-SCAN-NDX TO 1.
029200     PERFORM 4100-SCAN-ONE-ORDER THRU 4100-EXIT
029300         WITH TEST BEFORE
029400         UNTIL WS-OIX-SCAN-NDX GREATER THAN OIX-COUNT.
029500     IF  WS-OFFER-TBL-COUNT EQUAL ZERO
029600         MOVE SPACES               TO WS-RPT-ORDER-ID
029700         MOVE DR-DRIVER-ID         TO WS-RPT-DRIVER-ID
029800         MOVE ZEROES               TO WS-RPT-DISTANCE
029900         PERFORM 9900-WRITE-REPORT-LINE THRU 9900-EXIT
030000     ELSE
030100         SET WS-OFFER-NDX TO 1
030200         PERFORM 4200-PRINT-ONE-OFFER THRU 4200-EXIT
030300             WITH TEST BEFORE
030400             UNTIL WS-OFFER-NDX GREATER THAN WS-OFFER-TBL-COUNT.
030500 4000-EXIT.
030600     EXIT.
030700 4100-SCAN-ONE-ORDER.
030800     SET OIX-NDX TO WS-OIX-SCAN-NDX.
030900     MOVE OIX-SEQ-NBR(OIX-NDX)   TO OR-SEQ-NBR.
031000     READ ORDER-FILE.
031100     IF  ORDER-FILE-OK
031200         PERFORM 4110-TEST-ONE-ORDER THRU 4110-EXIT.
031300     ADD 1 TO WS-OIX-SCAN-NDX.
031400 4100-EXIT.
031500     EXIT.
031600 4110-TEST-ONE-ORDER.
031700     IF  NOT OR-STATUS-PENDING
031800         GO TO 4110-EXIT.
031900     IF  OR-VEHICLE-TYPE NOT EQUAL DR-VEHICLE-TYPE
032000         GO TO 4110-EXIT.
032100     MOVE DR-LOCATION-X           TO WS-CALC-X1.
032200     MOVE DR-LOCATION-Y           TO WS-CALC-Y1.
032300     MOVE OR-PICKUP-X             TO WS-CALC-X2.
032400     MOVE OR-PICKUP-Y             TO WS-CALC-Y2.
032500     PERFORM 6000-CALC-DISTANCE   THRU 6000-EXIT.
032600     IF  WS-DISTANCE GREATER THAN CTL-SEARCH-RADIUS
032700         GO TO 4110-EXIT.
032800     PERFORM 4120-INSERT-OFFER-ROW THRU 4120-EXIT.
032900 4110-EXIT.
033000     EXIT.
033100*****************************************************************
033200* Straight-insertion sort, ascending distance, tie-broken       *
033300* ascending ORDER-ID (the OIX scan order already gives us the   *
033400* ORDER-ID tie-break on equal distance, same as RDSP010).        *
033500*****************************************************************
033600 4120-INSERT-OFFER-ROW.
033700     ADD 1 TO WS-OFFER-TBL-COUNT.
033800     SET WS-OFFER-NDX TO WS-OFFER-TBL-COUNT.
033900     MOVE OR-ORDER-ID             TO WS-OFFER-ORDER-ID(WS-OFFER-NDX).
034000     MOVE WS-DISTANCE             TO WS-OFFER-DISTANCE(WS-OFFER-NDX).
034100     PERFORM 4130-SIFT-OFFER-ROW  THRU 4130-EXIT
034200         WITH TEST BEFORE
034300         UNTIL WS-OFFER-NDX EQUAL TO 1.
034400 4120-EXIT.
034500     EXIT.
034600 4130-SIFT-OFFER-ROW.
034700     IF  WS-OFFER-DISTANCE(WS-OFFER-NDX) NOT LESS THAN
034800         WS-OFFER-DISTANCE(WS-OFFER-NDX - 1)
034900         SET WS-OFFER-NDX TO 1
035000         GO TO 4130-EXIT.
035100     PERFORM 4135-SWAP-OFFER-ROW  THRU 4135-EXIT.
035200     SET WS-OFFER-NDX DOWN BY 1.
035300 4130-EXIT.
035400     EXIT.
035500 4135-SWAP-OFFER-ROW.
035600     MOVE WS-OFFER-ORDER-ID(WS-OFFER-NDX)
035700                                  TO WS-OFFER-HOLD-ID.
035800     MOVE WS-OFFER-ORDER-ID(WS-OFFER-NDX - 1)
035900                                  TO WS-OFFER-ORDER-ID(WS-OFFER-NDX).
036000     MOVE WS-OFFER-HOLD-ID        TO
036100                                  WS-OFFER-ORDER-ID(WS-OFFER-NDX - 1).
036200     MOVE WS-OFFER-DISTANCE(WS-OFFER-NDX)
036300                                  TO WS-OFFER-HOLD-DIST.
036400     MOVE WS-OFFER-DISTANCE(WS-OFFER-NDX - 1)
036500                                  TO WS-OFFER-DISTANCE(WS-OFFER-NDX).
036600     MOVE WS-OFFER-HOLD-DIST      TO
036700                                  WS-OFFER-DISTANCE(WS-OFFER-NDX - 1).
036800 4135-EXIT.
036900     EXIT.
037000 4200-PRINT-ONE-OFFER.
037100     MOVE WS-OFFER-ORDER-ID(WS-OFFER-NDX)  TO WS-RPT-ORDER-ID.
037200     MOVE DR-DRIVER-ID                     TO WS-RPT-DRIVER-ID.
037300     MOVE WS-OFFER-DISTANCE(WS-OFFER-NDX)  TO WS-RPT-DISTANCE.
037400     PERFORM 9900-WRITE-REPORT-LINE THRU 9900-EXIT.
037500     SET WS-OFFER-NDX UP BY 1.
037600 4200-EXIT.
037700     EXIT.
037800*****************************************************************
037900* Plain Euclidean distance between two points, via the shop's   *
038000* own Newton-Raphson square root -- no intrinsic FUNCTION SQRT  *
038100* on this compiler (see RDSP010 8100-CALC-SQRT banner).          *
038200*****************************************************************
038300 6000-CALC-DISTANCE.
038400     COMPUTE WS-DX = WS-CALC-X1 - WS-CALC-X2.
038500     COMPUTE WS-DY = WS-CALC-Y1 - WS-CALC-Y2.
038600     COMPUTE WS-SQRT-INPUT = (WS-DX * WS-DX) + (WS-DY * WS-DY).
038700     PERFORM 8100-CALC-SQRT THRU 8100-EXIT.
038800     MOVE WS-SQRT-RESULT TO WS-DISTANCE.
038900 6000-EXIT.
039000     EXIT.
039100 8100-CALC-SQRT.
039200     IF  WS-SQRT-INPUT EQUAL ZERO
039300         MOVE ZERO TO WS-SQRT-RESULT
039400         GO TO 8100-EXIT.
039500     DIVIDE WS-SQRT-INPUT BY 2 GIVING WS-SQRT-GUESS.
039600     MOVE 1 TO WS-SQRT-ITER-COUNT.
039700     PERFORM 8110-NEWTON-STEP THRU 8110-EXIT
039800         WITH TEST AFTER
039900         UNTIL WS-SQRT-ITER-COUNT GREATER THAN 20.
040000     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
040100 8100-EXIT.
040200     EXIT.
040300 8110-NEWTON-STEP.
040400     COMPUTE WS-SQRT-GUESS ROUNDED =
040500         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
040600     ADD 1 TO WS-SQRT-ITER-COUNT.
040700 8110-EXIT.
040800     EXIT.
040900*****************************************************************
041000* End-of-run totals, then close the print file.  This is the    *
041100* only CALL into RDSP070 that closes REPORT-FILE -- RDSP000     *
041200* sends it once, last, flagged RUN-REPORT (see 8000-END-OF-RUN  *
041300* in RDSP000).                                                   *
041400*****************************************************************
041500 8000-PRINT-SUMMARY.
041600     MOVE SPACES TO RL-REPORT-LINE.
041700     STRING 'TOTAL ORDERS MATCHED    : ' WS-MATCH-COUNT
041800            DELIMITED BY SIZE INTO RL-REPORT-LINE.
041900     WRITE RL-REPORT-LINE.
042000     MOVE SPACES TO RL-REPORT-LINE.
042100     STRING 'TOTAL ORDERS NOT MATCHED: ' WS-NO-MATCH-COUNT
042200            DELIMITED BY SIZE INTO RL-REPORT-LINE.
042300     WRITE RL-REPORT-LINE.
042400     CLOSE REPORT-FILE.
042500     MOVE 'N' TO WS-REPORT-OPEN-SW.
042600 8000-EXIT.
042700     EXIT.
042800*****************************************************************
042900* Format and write one FIND_MATCH/GET_OFFERS detail line.        *
043000*****************************************************************
043100 9900-WRITE-REPORT-LINE.
043200     MOVE SPACES TO RL-REPORT-LINE.
043300     STRING TX-TXN-TYPE '  ' WS-RPT-ORDER-ID '  '
043400            WS-RPT-DRIVER-ID '  ' WS-RPT-DISTANCE
043500            DELIMITED BY SIZE INTO RL-REPORT-LINE.
043600     WRITE RL-REPORT-LINE.
043700 9900-EXIT.
043800     EXIT.
