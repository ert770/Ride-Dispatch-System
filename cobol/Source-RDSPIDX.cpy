000100*****************************************************************
000200* RDSP in-memory key index tables.                              *
000300*                                                                *
000400* The ORDER and DRIVER masters are RELATIVE files (no INDEXED   *
000500* organization available in this build -- see FILES in the      *
000600* requirements package), so ORDER-ID/DRIVER-ID lookup is done   *
000700* by SEARCH ALL over these two tables, built once at the start  *
000800* of the run by RDSP000 (9200/9300-BUILD-xxx-INDEX) and kept in *
000900* ascending key sequence as new rows are appended.              *
001000*****************************************************************
001100 01  OIX-ORDER-INDEX-AREA.
001200     02  OIX-COUNT              PIC S9(08) COMP VALUE ZEROES.
001300     02  OIX-ENTRY OCCURS 1 TO 9999 TIMES
001400                   DEPENDING ON OIX-COUNT
001500                   ASCENDING KEY IS OIX-ORDER-ID
001600                   INDEXED BY OIX-NDX.
001700         05  OIX-ORDER-ID           PIC X(36).
001800         05  OIX-SEQ-NBR            PIC S9(08) COMP.
001900 01  DIX-DRIVER-INDEX-AREA.
002000     02  DIX-COUNT              PIC S9(08) COMP VALUE ZEROES.
002100     02  DIX-ENTRY OCCURS 1 TO 9999 TIMES
002200                   DEPENDING ON DIX-COUNT
002300                   ASCENDING KEY IS DIX-DRIVER-ID
002400                   INDEXED BY DIX-NDX.
002500         05  DIX-DRIVER-ID          PIC X(20).
002600         05  DIX-SEQ-NBR            PIC S9(08) COMP.
