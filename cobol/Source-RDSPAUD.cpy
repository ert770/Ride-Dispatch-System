000100*****************************************************************
000200* RDSP AUDIT-LOG record definition.                             *
000300*                                                               *
000400* Append-only -- one occurrence per transaction outcome.        *
000500* Written by each program's own 9900-WRITE-AUDIT-RECORD         *
000600* paragraph (RDSP010/020/030/040/050 only -- the driver-        *
000700* maintenance transactions handled by RDSP060 write no audit    *
000800* record, matching the source system as spec'd).                *
000900*****************************************************************
001000 01  AL-AUDIT-LOG-RECORD.
001100     02  AL-AUDIT-ID            PIC X(36) VALUE SPACES.
001200     02  AL-AUDIT-TS            PIC X(26) VALUE SPACES.
001300     02  AL-ORDER-ID            PIC X(36) VALUE SPACES.
001400     02  AL-ACTION-CODE         PIC X(08) VALUE SPACES.
001500         88  AL-ACTION-CREATE        VALUE 'CREATE'.
001600         88  AL-ACTION-ACCEPT        VALUE 'ACCEPT'.
001700         88  AL-ACTION-START         VALUE 'START'.
001800         88  AL-ACTION-COMPLETE      VALUE 'COMPLETE'.
001900         88  AL-ACTION-CANCEL        VALUE 'CANCEL'.
002000     02  AL-ACTOR-TYPE          PIC X(09) VALUE SPACES.
002100         88  AL-ACTOR-PASSENGER      VALUE 'PASSENGER'.
002200         88  AL-ACTOR-DRIVER         VALUE 'DRIVER'.
002300         88  AL-ACTOR-ADMIN          VALUE 'ADMIN'.
002400         88  AL-ACTOR-SYSTEM         VALUE 'SYSTEM'.
002500     02  AL-ACTOR-ID            PIC X(20) VALUE SPACES.
002600     02  AL-PREVIOUS-STATE      PIC X(09) VALUE SPACES.
002700     02  AL-NEW-STATE           PIC X(09) VALUE SPACES.
002800     02  AL-SUCCESS-FLAG        PIC X(01) VALUE SPACES.
002900         88  AL-WAS-SUCCESSFUL        VALUE 'Y'.
003000         88  AL-WAS-A-FAILURE         VALUE 'N'.
003100     02  AL-FAILURE-REASON      PIC X(30) VALUE SPACES.
003200     02  FILLER                 PIC X(08) VALUE SPACES.
003300*****************************************************************
003400* Numbering work area for AL-AUDIT-ID generation -- each        *
003500* program keeps a running AL-SEQ seeded from the run-date/time  *
003600* so IDs stay unique across a single execution of the batch.    *
003700*****************************************************************
003800 01  AL-ID-PARTS REDEFINES AL-AUDIT-ID.
003900     02  AL-ID-RUN-STAMP        PIC X(14).
004000     02  FILLER                 PIC X(01).
004100     02  AL-ID-SEQ              PIC 9(08).
004200     02  FILLER                 PIC X(13).
