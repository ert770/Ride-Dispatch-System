000100*****************************************************************
000200* RDSP RATE-PLAN record definition.                             *
000300*                                                               *
000400* Three fixed rows, one per RP-VEHICLE-TYPE.  Loaded once at    *
000500* the start of the run by RDSP000 (1200-LOAD-RATE-PLAN) into    *
000600* the RP-TABLE below, either from the RATEPLAN dataset when     *
000700* present or, failing that, from the VALUE clauses seeded into  *
000800* RP-SEED-ROW -- see RDSP000 for the fallback logic.            *
000900*****************************************************************
001000 01  RP-RATE-PLAN-RECORD.
001100     02  RP-VEHICLE-TYPE        PIC X(08) VALUE SPACES.
001200     02  RP-BASE-FARE           PIC S9(05)V99 COMP-3
001300                                VALUE ZEROES.
001400     02  RP-PER-KM-RATE         PIC S9(05)V99 COMP-3
001500                                VALUE ZEROES.
001600     02  RP-PER-MIN-RATE        PIC S9(05)V99 COMP-3
001700                                VALUE ZEROES.
001800     02  RP-MIN-FARE            PIC S9(05)V99 COMP-3
001900                                VALUE ZEROES.
002000     02  RP-CANCEL-FEE-AMT      PIC S9(05)V99 COMP-3
002100                                VALUE ZEROES.
002200     02  FILLER                 PIC X(10) VALUE SPACES.
002300*****************************************************************
002400* In-memory rate table -- three rows, STANDARD/PREMIUM/XL, in   *
002500* that order, searched by RP-TBL-VEHICLE-TYPE (SEARCH ALL, so   *
002600* the rows must stay loaded in ascending key sequence).         *
002700*****************************************************************
002800 01  RP-TABLE-AREA.
002900     02  RP-TABLE-COUNT         PIC S9(04) COMP VALUE ZEROES.
003000     02  RP-TABLE OCCURS 3 TIMES
003100                  ASCENDING KEY IS RP-TBL-VEHICLE-TYPE
003200                  INDEXED BY RP-TBL-NDX.
003300         05  RP-TBL-VEHICLE-TYPE    PIC X(08).
003400         05  RP-TBL-BASE-FARE       PIC S9(05)V99 COMP-3.
003500         05  RP-TBL-PER-KM-RATE     PIC S9(05)V99 COMP-3.
003600         05  RP-TBL-PER-MIN-RATE    PIC S9(05)V99 COMP-3.
003700         05  RP-TBL-MIN-FARE        PIC S9(05)V99 COMP-3.
003800         05  RP-TBL-CANCEL-FEE-AMT  PIC S9(05)V99 COMP-3.
003900*****************************************************************
004000* Hard-coded seed values, used only when the RATEPLAN dataset   *
004100* fails to open (rate plan validation is applied to each row as *
004200* it is loaded -- see RDSP000 1210-VALIDATE-RATE-ROW).          *
004300*****************************************************************
004400 01  RP-SEED-TABLE.
004500     02  FILLER PIC X(44) VALUE
004600         'STANDARD000500000015000000300000070000003000'.
004700     02  FILLER PIC X(44) VALUE
004800         'PREMIUM 000800000025000000500000120000005000'.
004900     02  FILLER PIC X(44) VALUE
005000         'XL      001000000030000000600000150000006000'.
005100 01  RP-SEED-TABLE-R REDEFINES RP-SEED-TABLE.
005200     02  RP-SEED-ROW OCCURS 3 TIMES.
005300         05  RPS-VEHICLE-TYPE       PIC X(08).
005400         05  RPS-BASE-FARE          PIC 9(05)V99.
005500         05  RPS-PER-KM-RATE        PIC 9(05)V99.
005600         05  RPS-PER-MIN-RATE       PIC 9(05)V99.
005700         05  RPS-MIN-FARE           PIC 9(06)V99.
005800         05  RPS-CANCEL-FEE-AMT     PIC 9(05)V99.
