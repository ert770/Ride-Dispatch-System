000100*****************************************************************
000200* RDSP control-block definition.                                *
000300*                                                                *
000400* Passed BY REFERENCE on every CALL from RDSP000 to the         *
000500* transaction modules (RDSP010-RDSP070) -- the same shared      *
000600* run-context-block idiom this shop has used on its older       *
000700* online dialogs, carried over into a batch CALL parameter      *
000800* here since there is no transaction commarea to pass through.  *
000900*****************************************************************
001000 01  RDSP-CONTROL-AREA.
001100     02  CTL-NOW-TS             PIC X(26) VALUE SPACES.
001200     02  CTL-RUN-STAMP          PIC X(14) VALUE SPACES.
001300     02  CTL-NEXT-ORDER-SEQ     PIC S9(08) COMP VALUE ZEROES.
001400     02  CTL-NEXT-DRIVER-SEQ    PIC S9(08) COMP VALUE ZEROES.
001500     02  CTL-NEXT-AUDIT-SEQ     PIC S9(08) COMP VALUE ZEROES.
001600     02  CTL-RETURN-CODE        PIC X(02) VALUE '00'.
001700         88  CTL-SUCCESS             VALUE '00'.
001800         88  CTL-FAILURE             VALUE '01' THRU '99'.
001900     02  CTL-FAILURE-REASON     PIC X(30) VALUE SPACES.
002000     02  CTL-SEARCH-RADIUS      PIC S9(05)V9(06) COMP-3
002100                                VALUE ZEROES.
002200     02  FILLER                 PIC X(20) VALUE SPACES.
002300*****************************************************************
002400* Alternate byte-at-a-time view of CTL-RETURN-CODE, used by the *
002500* trace DISPLAY in each module's 9990-TRACE paragraph.          *
002600*****************************************************************
002700 01  CTL-RETURN-CODE-BYTES REDEFINES CTL-RETURN-CODE.
002800     02  CTL-RC-BYTE            PIC X(01) OCCURS 2 TIMES.
