000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RDSP060.
000300 AUTHOR.        R T HASKINS.
000400 INSTALLATION.  TRANSIT SYSTEMS DIVISION.
000500 DATE-WRITTEN.  03/16/1987.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY - SEE DATA CLASSIFICATION
000800                STANDARD TS-014.
000900*****************************************************************
001000*                                                               *
001100* RDSP - Ride Dispatch Batch Rules Engine                       *
001200*                                                               *
001300* CALLed from RDSP000 (2300-DISPATCH-TXN) for every TRANDATA    *
001400* record with TXN-TYPE = DRIVER_ONLINE / DRIVER_OFFLINE /        *
001500* LOCATION_UPDATE.  Driver-side status and position feed --      *
001600* no source-system audit trail is kept for these three           *
001700* transaction types (see Source-RDSPAUD.cpy banner), so this     *
001800* module never touches AUDIT-FILE.                                *
001900*                                                                *
002000* DRIVER_ONLINE  - auto-registers the driver master row if one   *
002100*                  does not already exist (defaults below),      *
002200*                  then sets STATUS=ONLINE and the location.     *
002300* DRIVER_OFFLINE - DRIVER_NOT_FOUND / DRIVER_BUSY edits, then    *
002400*                  STATUS=OFFLINE.                                *
002500* LOCATION_UPDATE - DRIVER_NOT_FOUND edit, coordinate range       *
002600*                  edit, then LOCATION-X/Y refreshed.             *
002700*                                                                *
002800* Date       UserID    Description                              *
002900* ---------- --------  ---------------------------------------- *
003000* 03/16/87   RTH       Initial release - CNTL-87-0037            *
003100* 01/22/92   DMW       Auto-create driver row on first ONLINE    *
003200* 04/30/98   SMK       Y2K - LAST-UPDATED-TS widened to CCYY     *
003300*                      CR98-0402                                *
003400* 07/19/02   JAO       Added UPSI-0 trace switch for batch runs  *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     UPSI-0 IS TRACE-SWITCH
004000         ON STATUS IS TRACE-REQUESTED.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT DRIVER-FILE     ASSIGN TO DRVRMSTR
004400         ORGANIZATION IS RELATIVE
004500         ACCESS MODE IS DYNAMIC
004600         RELATIVE KEY IS DR-SEQ-NBR
004700         FILE STATUS IS DRIVER-FILE-STATUS.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  DRIVER-FILE IS EXTERNAL
005100     LABEL RECORDS ARE STANDARD
005200     RECORD CONTAINS 201 CHARACTERS.
005300     COPY RDSPDRV.
005400 WORKING-STORAGE SECTION.
005500*****************************************************************
005600* Define Constant and Define Storage.                           *
005700*****************************************************************
005800 01  DRIVER-FILE-STATUS        PIC X(02) VALUE SPACES.
005900     88  DRIVER-FILE-OK              VALUE '00'.
006000 01  WS-DRIVER-FOUND-SW        PIC X(01) VALUE 'N'.
006100     88  WS-DRIVER-FOUND             VALUE 'Y'.
006200 01  WS-DRIVER-RELATIVE-NBR    PIC S9(08) COMP VALUE ZEROES.
006300 01  WS-DIX-DRIVER-HOLD        PIC X(20) VALUE SPACES.
006400 01  WS-DIX-SEQ-HOLD           PIC S9(08) COMP VALUE ZEROES.
006500*****************************************************************
006600* Default name for an auto-registered driver -- "Driver " plus  *
006700* the incoming TX-DRIVER-ID, per the requirements package.       *
006800*****************************************************************
006900 01  WS-DEFAULT-DRIVER-NAME.
007000     05  FILLER                    PIC X(07) VALUE 'Driver '.
007100     05  WS-DDN-DRIVER-ID          PIC X(20).
007200     05  FILLER                    PIC X(23) VALUE SPACES.
007300 LINKAGE SECTION.
007400     COPY RDSPTXN.
007500     COPY RDSPCTL.
007600     COPY RDSPIDX.
007700     COPY RDSPRTP.
007800 PROCEDURE DIVISION USING TX-TRANSACTION-RECORD
007900                           RDSP-CONTROL-AREA
008000                           OIX-ORDER-INDEX-AREA
008100                           DIX-DRIVER-INDEX-AREA
008200                           RP-TABLE-AREA.
008300*****************************************************************
008400* Main process.                                                 *
008500*****************************************************************
008600     PERFORM 1000-INITIALIZE        THRU 1000-EXIT.
008700     PERFORM 2000-FIND-DRIVER       THRU 2000-EXIT.
008800     IF  TX-IS-DRIVER-ONLINE
008900         PERFORM 3000-PROCESS-ONLINE  THRU 3000-EXIT.
009000     IF  TX-IS-DRIVER-OFFLINE
009100         PERFORM 4000-PROCESS-OFFLINE THRU 4000-EXIT.
009200     IF  TX-IS-LOCATION-UPDATE
009300         PERFORM 5000-PROCESS-LOCATION THRU 5000-EXIT.
009400     GOBACK.
009500 1000-INITIALIZE.
009600     MOVE '00'    TO CTL-RETURN-CODE.
009700     MOVE SPACES  TO CTL-FAILURE-REASON.
009800     MOVE 'N'     TO WS-DRIVER-FOUND-SW.
009900 1000-EXIT.
010000     EXIT.
010100*****************************************************************
010200* Look the driver up in the in-memory index.  DRIVER_ONLINE      *
010300* alone is allowed to proceed when the driver is not found --    *
010400* the other two transactions fail the request right here.        *
010500*****************************************************************
010600 2000-FIND-DRIVER.
010700     SEARCH ALL DIX-ENTRY
010800         AT END
010900             GO TO 2000-EXIT
011000         WHEN DIX-DRIVER-ID(DIX-NDX) EQUAL TX-DRIVER-ID
011100             CONTINUE
011200     END-SEARCH.
011300     MOVE DIX-SEQ-NBR(DIX-NDX)    TO DR-SEQ-NBR.
011400     READ DRIVER-FILE.
011500     IF  DRIVER-FILE-OK
011600         SET WS-DRIVER-FOUND TO TRUE.
011700 2000-EXIT.
011800     EXIT.
011900*****************************************************************
012000* DRIVER_ONLINE.  Auto-register the row if this is a driver we  *
012100* have never seen, else just flip the existing row ONLINE.       *
012200*****************************************************************
012300 3000-PROCESS-ONLINE.
012400     IF  NOT WS-DRIVER-FOUND
012500         PERFORM 3100-CREATE-DRIVER-ROW THRU 3100-EXIT.
012600     MOVE 'ONLINE'                TO DR-DRIVER-STATUS.
012700     MOVE TX-PICKUP-X             TO DR-LOCATION-X.
012800     MOVE TX-PICKUP-Y             TO DR-LOCATION-Y.
012900     MOVE 'Y'                     TO DR-LOCATION-SET-SW.
013000     MOVE CTL-NOW-TS              TO DR-LAST-UPDATED-TS.
013100     IF  WS-DRIVER-FOUND
013200         REWRITE DR-DRIVER-RECORD
013300     ELSE
013400         WRITE DR-DRIVER-RECORD
013500         PERFORM 3200-INSERT-DRIVER-INDEX THRU 3200-EXIT.
013600 3000-EXIT.
013700     EXIT.
013800*****************************************************************
013900* Minimal new driver row -- defaults per the requirements        *
014000* package: status OFFLINE (flipped to ONLINE by the caller       *
014100* immediately below), vehicle type STANDARD, name "Driver "      *
014200* plus the driver ID.  Relative record number comes off the     *
014300* run-long CTL-NEXT-DRIVER-SEQ counter, same technique as        *
014400* RDSP010's new-order relative number.                           *
014500*****************************************************************
014600 3100-CREATE-DRIVER-ROW.
014700     MOVE CTL-NEXT-DRIVER-SEQ     TO WS-DRIVER-RELATIVE-NBR.
014800     ADD 1                        TO CTL-NEXT-DRIVER-SEQ.
014900     MOVE SPACES                  TO DR-DRIVER-RECORD.
015000     MOVE WS-DRIVER-RELATIVE-NBR  TO DR-SEQ-NBR.
015100     MOVE TX-DRIVER-ID            TO DR-DRIVER-ID.
015200     MOVE TX-DRIVER-ID            TO WS-DDN-DRIVER-ID.
015300     MOVE WS-DEFAULT-DRIVER-NAME  TO DR-DRIVER-NAME.
015400     MOVE SPACES                  TO DR-PHONE.
015500     MOVE SPACES                  TO DR-VEHICLE-PLATE.
015600     MOVE 'OFFLINE'               TO DR-DRIVER-STATUS.
015700     MOVE 'STANDARD'              TO DR-VEHICLE-TYPE.
015800     MOVE ZEROES                  TO DR-LOCATION-X.
015900     MOVE ZEROES                  TO DR-LOCATION-Y.
016000     MOVE 'N'                     TO DR-LOCATION-SET-SW.
016100     MOVE 'N'                     TO DR-BUSY-FLAG.
016200     MOVE SPACES                  TO DR-CURRENT-ORDER-ID.
016300     MOVE CTL-NOW-TS              TO DR-LAST-UPDATED-TS.
016400 3100-EXIT.
016500     EXIT.
016600*****************************************************************
016700* Insert the new DRIVER-ID into the in-memory index, keeping     *
016800* ascending key sequence (same straight-insertion technique as  *
016900* RDSP010 3500-INSERT-ORDER-INDEX).                              *
017000*****************************************************************
017100 3200-INSERT-DRIVER-INDEX.
017200     ADD 1 TO DIX-COUNT.
017300     SET DIX-NDX TO DIX-COUNT.
017400     MOVE DR-DRIVER-ID            TO DIX-DRIVER-ID(DIX-NDX).
017500     MOVE DR-SEQ-NBR              TO DIX-SEQ-NBR(DIX-NDX).
017600     PERFORM 3210-SIFT-DRIVER-ENTRY THRU 3210-EXIT
017700         WITH TEST BEFORE
017800         UNTIL DIX-NDX EQUAL TO 1.
017900 3200-EXIT.
018000     EXIT.
018100 3210-SIFT-DRIVER-ENTRY.
018200     IF  DIX-DRIVER-ID(DIX-NDX) NOT LESS THAN
018300         DIX-DRIVER-ID(DIX-NDX - 1)
018400         SET DIX-NDX TO 1
018500         GO TO 3210-EXIT.
018600     PERFORM 3215-SWAP-DRIVER-ENTRY THRU 3215-EXIT.
018700     SET DIX-NDX DOWN BY 1.
018800 3210-EXIT.
018900     EXIT.
019000 3215-SWAP-DRIVER-ENTRY.
019100     MOVE DIX-DRIVER-ID(DIX-NDX)      TO WS-DIX-DRIVER-HOLD.
019200     MOVE DIX-DRIVER-ID(DIX-NDX - 1)  TO DIX-DRIVER-ID(DIX-NDX).
019300     MOVE WS-DIX-DRIVER-HOLD          TO DIX-DRIVER-ID(DIX-NDX - 1).
019400     MOVE DIX-SEQ-NBR(DIX-NDX)        TO WS-DIX-SEQ-HOLD.
019500     MOVE DIX-SEQ-NBR(DIX-NDX - 1)    TO DIX-SEQ-NBR(DIX-NDX).
019600     MOVE WS-DIX-SEQ-HOLD             TO DIX-SEQ-NBR(DIX-NDX - 1).
019700 3215-EXIT.
019800     EXIT.
019900*****************************************************************
020000* DRIVER_OFFLINE.  Not found or busy both reject.                *
020100*****************************************************************
020200 4000-PROCESS-OFFLINE.
020300     IF  NOT WS-DRIVER-FOUND
020400         MOVE '23'                    TO CTL-RETURN-CODE
020500         MOVE 'DRIVER_NOT_FOUND'      TO CTL-FAILURE-REASON
020600         GO TO 4000-EXIT.
020700     IF  DR-IS-BUSY
020800         MOVE '25'                    TO CTL-RETURN-CODE
020900         MOVE 'DRIVER_BUSY'           TO CTL-FAILURE-REASON
021000         GO TO 4000-EXIT.
021100     MOVE 'OFFLINE'               TO DR-DRIVER-STATUS.
021200     MOVE CTL-NOW-TS              TO DR-LAST-UPDATED-TS.
021300     REWRITE DR-DRIVER-RECORD.
021400 4000-EXIT.
021500     EXIT.
021600*****************************************************************
021700* LOCATION_UPDATE.  Not found rejects; coordinate range is the   *
021800* same edit as the pickup/dropoff check in RDSP010.              *
021900*****************************************************************
022000 5000-PROCESS-LOCATION.
022100     IF  NOT WS-DRIVER-FOUND
022200         MOVE '23'                    TO CTL-RETURN-CODE
022300         MOVE 'DRIVER_NOT_FOUND'      TO CTL-FAILURE-REASON
022400         GO TO 5000-EXIT.
022500     IF  TX-PICKUP-X LESS THAN -180.0
022600     OR  TX-PICKUP-X GREATER THAN 180.0
022700     OR  TX-PICKUP-Y LESS THAN -90.0
022800     OR  TX-PICKUP-Y GREATER THAN 90.0
022900         MOVE '28'                    TO CTL-RETURN-CODE
023000         MOVE 'INVALID_LOCATION'      TO CTL-FAILURE-REASON
023100         GO TO 5000-EXIT.
023200     MOVE TX-PICKUP-X             TO DR-LOCATION-X.
023300     MOVE TX-PICKUP-Y             TO DR-LOCATION-Y.
023400     MOVE 'Y'                     TO DR-LOCATION-SET-SW.
023500     MOVE CTL-NOW-TS              TO DR-LAST-UPDATED-TS.
023600     REWRITE DR-DRIVER-RECORD.
023700 5000-EXIT.
023800     EXIT.
