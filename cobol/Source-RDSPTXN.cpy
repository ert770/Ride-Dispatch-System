000100*****************************************************************
000200* RDSP TRANSACTION record definition.                           *
000300*                                                                *
000400* One occurrence per input transaction, read from the line-     *
000500* sequential TRANDATA file by RDSP000 and passed by LINKAGE to  *
000600* the module selected for TX-TXN-TYPE (1300-DISPATCH-TXN).      *
000700*****************************************************************
000800 01  TX-TRANSACTION-RECORD.
000900     02  TX-TXN-TYPE            PIC X(15) VALUE SPACES.
001000         88  TX-IS-CREATE-ORDER      VALUE 'CREATE_ORDER'.
001100         88  TX-IS-ACCEPT            VALUE 'ACCEPT'.
001200         88  TX-IS-START-TRIP        VALUE 'START_TRIP'.
001300         88  TX-IS-COMPLETE-TRIP     VALUE 'COMPLETE_TRIP'.
001400         88  TX-IS-CANCEL            VALUE 'CANCEL'.
001500         88  TX-IS-DRIVER-ONLINE     VALUE 'DRIVER_ONLINE'.
001600         88  TX-IS-DRIVER-OFFLINE    VALUE 'DRIVER_OFFLINE'.
001700         88  TX-IS-LOCATION-UPDATE   VALUE 'LOCATION_UPDATE'.
001800         88  TX-IS-FIND-MATCH        VALUE 'FIND_MATCH'.
001900         88  TX-IS-GET-OFFERS        VALUE 'GET_OFFERS'.
002000         88  TX-IS-RUN-REPORT        VALUE 'RUN-REPORT'.
002100     02  TX-ORDER-ID            PIC X(36) VALUE SPACES.
002200     02  TX-PASSENGER-ID        PIC X(20) VALUE SPACES.
002300     02  TX-DRIVER-ID           PIC X(20) VALUE SPACES.
002400     02  TX-VEHICLE-TYPE        PIC X(08) VALUE SPACES.
002500     02  TX-PICKUP-X            PIC S9(05)V9(06) COMP-3
002600                                VALUE ZEROES.
002700     02  TX-PICKUP-Y            PIC S9(05)V9(06) COMP-3
002800                                VALUE ZEROES.
002900*    TX-PICKUP-X/Y double as the driver's coordinate payload on
003000*    DRIVER_ONLINE and LOCATION_UPDATE transactions (RDSP060) --
003100*    there being no separate driver-location pair on the feed.
003200     02  TX-DROPOFF-X           PIC S9(05)V9(06) COMP-3
003300                                VALUE ZEROES.
003400     02  TX-DROPOFF-Y           PIC S9(05)V9(06) COMP-3
003500                                VALUE ZEROES.
003600     02  TX-DURATION-MIN        PIC S9(05) COMP-3
003700                                VALUE ZEROES.
003800     02  FILLER                 PIC X(20) VALUE SPACES.
003900*****************************************************************
004000* Flattened DISPLAY form of the transaction, as it actually     *
004100* sits on the line-sequential TRANDATA file -- the COMP-3       *
004200* amount fields above are unpacked into zoned digits here on    *
004300* input, then repacked by RDSP000 before the record is handed   *
004400* off (the shop's line-sequential feeds carry no packed data,   *
004500* per the TRANDATA file's own documentation).                   *
004600*****************************************************************
004700 01  TX-TRANSACTION-LINE.
004800     02  TXL-TXN-TYPE           PIC X(15).
004900     02  TXL-ORDER-ID           PIC X(36).
005000     02  TXL-PASSENGER-ID       PIC X(20).
005100     02  TXL-DRIVER-ID          PIC X(20).
005200     02  TXL-VEHICLE-TYPE       PIC X(08).
005300     02  TXL-PICKUP-X           PIC S9(05)V9(06).
005400     02  TXL-PICKUP-Y           PIC S9(05)V9(06).
005500     02  TXL-DROPOFF-X          PIC S9(05)V9(06).
005600     02  TXL-DROPOFF-Y          PIC S9(05)V9(06).
005700     02  TXL-DURATION-MIN       PIC S9(05).
005800     02  FILLER                 PIC X(20).
