000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RDSP050.
000300 AUTHOR.        R T HASKINS.
000400 INSTALLATION.  TRANSIT SYSTEMS DIVISION.
000500 DATE-WRITTEN.  03/13/1987.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY - SEE DATA CLASSIFICATION
000800                STANDARD TS-014.
000900*****************************************************************
001000*                                                               *
001100* RDSP - Ride Dispatch Batch Rules Engine                       *
001200*                                                               *
001300* CALLed from RDSP000 (2300-DISPATCH-TXN) for every TRANDATA    *
001400* record with TXN-TYPE = CANCEL.  Passenger-initiated order     *
001500* cancellation.                                                  *
001600*                                                                *
001700* 1).  Order not found is fatal, no audit record.                *
001800* 2).  Idempotent re-cancel (already CANCELLED) is a silent      *
001900*      success.                                                  *
002000* 3).  Only the order's own passenger may cancel it -- else     *
002100*      FORBIDDEN.                                                *
002200* 4).  COMPLETED or ONGOING orders cannot be cancelled -- else   *
002300*      INVALID_STATE.                                            *
002400* 5).  CANCEL-FEE is zero unless the order was ACCEPTED, in      *
002500*      which case it is the flat CANCEL-FEE-AMT off the rate     *
002600*      plan, and the driver (if any) is freed.                   *
002700*                                                                *
002800* Date       UserID    Description                              *
002900* ---------- --------  ---------------------------------------- *
003000* 03/13/87   RTH       Initial release - CNTL-87-0035            *
003100* 11/09/91   DMW       Cancellation fee tied to RATE-PLAN table  *
003200* 04/30/98   SMK       Y2K - AUDIT-ID stamp widened to CCYY      *
003300*                      CR98-0402                                *
003400* 07/19/02   JAO       Added UPSI-0 trace switch for batch runs  *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     UPSI-0 IS TRACE-SWITCH
004000         ON STATUS IS TRACE-REQUESTED.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT ORDER-FILE      ASSIGN TO ORDRMSTR
004400         ORGANIZATION IS RELATIVE
004500         ACCESS MODE IS DYNAMIC
004600         RELATIVE KEY IS OR-SEQ-NBR
004700         FILE STATUS IS ORDER-FILE-STATUS.
004800     SELECT DRIVER-FILE     ASSIGN TO DRVRMSTR
004900         ORGANIZATION IS RELATIVE
005000         ACCESS MODE IS DYNAMIC
005100         RELATIVE KEY IS DR-SEQ-NBR
005200         FILE STATUS IS DRIVER-FILE-STATUS.
005300     SELECT AUDIT-FILE      ASSIGN TO AUDITLOG
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS AUDIT-FILE-STATUS.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  ORDER-FILE IS EXTERNAL
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 300 CHARACTERS.
006100     COPY RDSPORD.
006200 FD  DRIVER-FILE IS EXTERNAL
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 201 CHARACTERS.
006500     COPY RDSPDRV.
006600 FD  AUDIT-FILE IS EXTERNAL
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 192 CHARACTERS.
006900     COPY RDSPAUD.
007000 WORKING-STORAGE SECTION.
007100*****************************************************************
007200* Define Constant and Define Storage.                           *
007300*****************************************************************
007400 01  ORDER-FILE-STATUS         PIC X(02) VALUE SPACES.
007500     88  ORDER-FILE-OK               VALUE '00'.
007600 01  DRIVER-FILE-STATUS        PIC X(02) VALUE SPACES.
007700     88  DRIVER-FILE-OK              VALUE '00'.
007800 01  AUDIT-FILE-STATUS         PIC X(02) VALUE SPACES.
007900     88  AUDIT-FILE-OK               VALUE '00'.
008000 01  WS-ALREADY-DONE-SW        PIC X(01) VALUE 'N'.
008100     88  WS-ALREADY-DONE             VALUE 'Y'.
008200 01  WS-PREVIOUS-STATE         PIC X(09) VALUE SPACES.
008300 01  WS-AUDIT-WORK-AREA.
008400     05  WS-AUDIT-PREV-STATE       PIC X(09) VALUE SPACES.
008500     05  WS-AUDIT-NEW-STATE        PIC X(09) VALUE SPACES.
008600     05  WS-AUDIT-SUCCESS-FLAG     PIC X(01) VALUE SPACES.
008700     05  WS-AUDIT-REASON           PIC X(30) VALUE SPACES.
008800 01  WS-AUDIT-WORK-AREA-R REDEFINES WS-AUDIT-WORK-AREA.
008900     05  FILLER                    PIC X(49).
009000 LINKAGE SECTION.
009100     COPY RDSPTXN.
009200     COPY RDSPCTL.
009300     COPY RDSPIDX.
009400     COPY RDSPRTP.
009500 PROCEDURE DIVISION USING TX-TRANSACTION-RECORD
009600                           RDSP-CONTROL-AREA
009700                           OIX-ORDER-INDEX-AREA
009800                           DIX-DRIVER-INDEX-AREA
009900                           RP-TABLE-AREA.
010000*****************************************************************
010100* Main process.                                                 *
010200*****************************************************************
010300     PERFORM 1000-INITIALIZE      THRU 1000-EXIT.
010400     PERFORM 2000-FIND-ORDER      THRU 2000-EXIT.
010500     IF  CTL-SUCCESS AND NOT WS-ALREADY-DONE
010600         PERFORM 2100-CHECK-OWNER     THRU 2100-EXIT.
010700     IF  CTL-SUCCESS AND NOT WS-ALREADY-DONE
010800         PERFORM 2200-CHECK-STATUS    THRU 2200-EXIT.
010900     IF  CTL-SUCCESS AND NOT WS-ALREADY-DONE
011000         PERFORM 3000-CANCEL-THE-ORDER THRU 3000-EXIT.
011100     GOBACK.
011200 1000-INITIALIZE.
011300     MOVE '00'    TO CTL-RETURN-CODE.
011400     MOVE SPACES  TO CTL-FAILURE-REASON.
011500     MOVE 'N'     TO WS-ALREADY-DONE-SW.
011600     MOVE SPACES  TO WS-PREVIOUS-STATE.
011700     MOVE SPACES  TO WS-AUDIT-WORK-AREA.
011800 1000-EXIT.
011900     EXIT.
012000 2000-FIND-ORDER.
012100     SEARCH ALL OIX-ENTRY
012200         AT END
012300             MOVE '20'                    TO CTL-RETURN-CODE
012400             MOVE 'ORDER_NOT_FOUND'       TO CTL-FAILURE-REASON
012500             GO TO 2000-EXIT
012600         WHEN OIX-ORDER-ID(OIX-NDX) EQUAL TX-ORDER-ID
012700             CONTINUE
012800     END-SEARCH.
012900     MOVE OIX-SEQ-NBR(OIX-NDX)   TO OR-SEQ-NBR.
013000     READ ORDER-FILE.
013100     IF  NOT ORDER-FILE-OK
013200         MOVE '20'                    TO CTL-RETURN-CODE
013300         MOVE 'ORDER_NOT_FOUND'       TO CTL-FAILURE-REASON
013400         GO TO 2000-EXIT.
013500     IF  OR-STATUS-CANCELLED
013600         SET WS-ALREADY-DONE TO TRUE.
013700 2000-EXIT.
013800     EXIT.
013900 2100-CHECK-OWNER.
014000     IF  OR-PASSENGER-ID EQUAL TX-PASSENGER-ID
014100         GO TO 2100-EXIT.
014200     MOVE '27'                        TO CTL-RETURN-CODE
014300     MOVE 'FORBIDDEN'                 TO CTL-FAILURE-REASON.
014400     MOVE OR-ORDER-STATUS              TO WS-AUDIT-PREV-STATE.
014500     MOVE OR-ORDER-STATUS              TO WS-AUDIT-NEW-STATE.
014600     MOVE 'N'                          TO WS-AUDIT-SUCCESS-FLAG.
014700     MOVE CTL-FAILURE-REASON           TO WS-AUDIT-REASON.
014800     PERFORM 9900-WRITE-AUDIT-RECORD THRU 9900-EXIT.
014900 2100-EXIT.
015000     EXIT.
015100 2200-CHECK-STATUS.
015200     IF  OR-STATUS-COMPLETED OR OR-STATUS-ONGOING
015300         MOVE '22'                      TO CTL-RETURN-CODE
015400         MOVE 'INVALID_STATE'           TO CTL-FAILURE-REASON
015500         MOVE OR-ORDER-STATUS            TO WS-AUDIT-PREV-STATE
015600         MOVE OR-ORDER-STATUS            TO WS-AUDIT-NEW-STATE
015700         MOVE 'N'                        TO WS-AUDIT-SUCCESS-FLAG
015800         MOVE CTL-FAILURE-REASON         TO WS-AUDIT-REASON
015900         PERFORM 9900-WRITE-AUDIT-RECORD THRU 9900-EXIT
016000         GO TO 2200-EXIT.
016100     MOVE OR-ORDER-STATUS         TO WS-PREVIOUS-STATE.
016200 2200-EXIT.
016300     EXIT.
016400*****************************************************************
016500* Only PENDING or ACCEPTED orders reach here.  ACCEPTED ones    *
016600* carry a cancellation fee and free the assigned driver.         *
016700*****************************************************************
016800 3000-CANCEL-THE-ORDER.
016900     MOVE ZEROES TO OR-CANCEL-FEE.
017000     IF  WS-PREVIOUS-STATE EQUAL 'ACCEPTED'
017100         PERFORM 3100-APPLY-CANCEL-FEE THRU 3100-EXIT
017200         PERFORM 3200-FREE-THE-DRIVER  THRU 3200-EXIT.
017300     MOVE 'CANCELLED'             TO OR-ORDER-STATUS.
017400     MOVE CTL-NOW-TS              TO OR-CANCELLED-TS.
017500     MOVE TX-PASSENGER-ID         TO OR-CANCELLED-BY.
017600     REWRITE OR-ORDER-RECORD.
017700     MOVE WS-PREVIOUS-STATE       TO WS-AUDIT-PREV-STATE.
017800     MOVE 'CANCELLED'             TO WS-AUDIT-NEW-STATE.
017900     MOVE 'Y'                     TO WS-AUDIT-SUCCESS-FLAG.
018000     MOVE SPACES                  TO WS-AUDIT-REASON.
018100     PERFORM 9900-WRITE-AUDIT-RECORD THRU 9900-EXIT.
018200 3000-EXIT.
018300     EXIT.
018400 3100-APPLY-CANCEL-FEE.
018500     SEARCH ALL RP-TABLE
018600         AT END
018700             GO TO 3100-EXIT
018800         WHEN RP-TBL-VEHICLE-TYPE(RP-TBL-NDX) EQUAL OR-VEHICLE-TYPE
018900             CONTINUE
019000     END-SEARCH.
019100     MOVE RP-TBL-CANCEL-FEE-AMT(RP-TBL-NDX) TO OR-CANCEL-FEE.
019200 3100-EXIT.
019300     EXIT.
019400 3200-FREE-THE-DRIVER.
019500     IF  OR-DRIVER-ID EQUAL SPACES
019600         GO TO 3200-EXIT.
019700     SEARCH ALL DIX-ENTRY
019800         AT END
019900             GO TO 3200-EXIT
020000         WHEN DIX-DRIVER-ID(DIX-NDX) EQUAL OR-DRIVER-ID
020100             CONTINUE
020200     END-SEARCH.
020300     MOVE DIX-SEQ-NBR(DIX-NDX)   TO DR-SEQ-NBR.
020400     READ DRIVER-FILE.
020500     IF  NOT DRIVER-FILE-OK
020600         GO TO 3200-EXIT.
020700     MOVE 'N'                     TO DR-BUSY-FLAG.
020800     MOVE SPACES                  TO DR-CURRENT-ORDER-ID.
020900     REWRITE DR-DRIVER-RECORD.
021000 3200-EXIT.
021100     EXIT.
021200*****************************************************************
021300* Append one audit record from WS-AUDIT-WORK-AREA.              *
021400*****************************************************************
021500 9900-WRITE-AUDIT-RECORD.
021600     MOVE SPACES                  TO AL-AUDIT-LOG-RECORD.
021700     MOVE CTL-RUN-STAMP           TO AL-ID-RUN-STAMP.
021800     MOVE CTL-NEXT-AUDIT-SEQ      TO AL-ID-SEQ.
021900     ADD 1                        TO CTL-NEXT-AUDIT-SEQ.
022000     MOVE CTL-NOW-TS              TO AL-AUDIT-TS.
022100     MOVE TX-ORDER-ID             TO AL-ORDER-ID.
022200     MOVE 'CANCEL'                TO AL-ACTION-CODE.
022300     MOVE 'PASSENGER'             TO AL-ACTOR-TYPE.
022400     MOVE TX-PASSENGER-ID         TO AL-ACTOR-ID.
022500     MOVE WS-AUDIT-PREV-STATE     TO AL-PREVIOUS-STATE.
022600     MOVE WS-AUDIT-NEW-STATE      TO AL-NEW-STATE.
022700     MOVE WS-AUDIT-SUCCESS-FLAG   TO AL-SUCCESS-FLAG.
022800     MOVE WS-AUDIT-REASON         TO AL-FAILURE-REASON.
022900     WRITE AL-AUDIT-LOG-RECORD.
023000 9900-EXIT.
023100     EXIT.
