000100*****************************************************************
000200* RDSP ORDER record definition.                                 *
000300*                                                               *
000400* One occurrence per ride request.  Written by RDSP010 on       *
000500* CREATE_ORDER, rewritten by RDSP020/030/040/050 as the order   *
000600* moves through its life cycle.  Master file is RELATIVE,       *
000700* OR-SEQ-NBR is the relative record number; OR-ORDER-ID remains *
000800* the business key, looked up via the in-memory index table     *
000900* built by RDSP000 (9200-BUILD-ORDER-INDEX).                    *
001000*****************************************************************
001100 01  OR-ORDER-RECORD.
001200     02  OR-ORDER-ID            PIC X(36) VALUE SPACES.
001300     02  OR-PASSENGER-ID        PIC X(20) VALUE SPACES.
001400     02  OR-DRIVER-ID           PIC X(20) VALUE SPACES.
001500     02  OR-ORDER-STATUS        PIC X(09) VALUE SPACES.
001600         88  OR-STATUS-PENDING       VALUE 'PENDING'.
001700         88  OR-STATUS-ACCEPTED      VALUE 'ACCEPTED'.
001800         88  OR-STATUS-ONGOING       VALUE 'ONGOING'.
001900         88  OR-STATUS-COMPLETED     VALUE 'COMPLETED'.
002000         88  OR-STATUS-CANCELLED     VALUE 'CANCELLED'.
002100     02  OR-VEHICLE-TYPE        PIC X(08) VALUE SPACES.
002200         88  OR-VEHICLE-STANDARD     VALUE 'STANDARD'.
002300         88  OR-VEHICLE-PREMIUM      VALUE 'PREMIUM'.
002400         88  OR-VEHICLE-XL           VALUE 'XL'.
002500     02  OR-PICKUP-X            PIC S9(05)V9(06) COMP-3
002600                                VALUE ZEROES.
002700     02  OR-PICKUP-Y            PIC S9(05)V9(06) COMP-3
002800                                VALUE ZEROES.
002900     02  OR-DROPOFF-X           PIC S9(05)V9(06) COMP-3
003000                                VALUE ZEROES.
003100     02  OR-DROPOFF-Y           PIC S9(05)V9(06) COMP-3
003200                                VALUE ZEROES.
003300     02  OR-ESTIMATED-FARE      PIC S9(05)V99 COMP-3
003400                                VALUE ZEROES.
003500     02  OR-ACTUAL-FARE         PIC S9(05)V99 COMP-3
003600                                VALUE ZEROES.
003700     02  OR-DISTANCE            PIC S9(05)V9(06) COMP-3
003800                                VALUE ZEROES.
003900     02  OR-DURATION-MIN        PIC S9(05) COMP-3
004000                                VALUE ZEROES.
004100     02  OR-CANCEL-FEE          PIC S9(05)V99 COMP-3
004200                                VALUE ZEROES.
004300     02  OR-CANCELLED-BY        PIC X(20) VALUE SPACES.
004400     02  OR-CREATED-TS          PIC X(26) VALUE SPACES.
004500     02  OR-ACCEPTED-TS         PIC X(26) VALUE SPACES.
004600     02  OR-STARTED-TS          PIC X(26) VALUE SPACES.
004700     02  OR-COMPLETED-TS        PIC X(26) VALUE SPACES.
004800     02  OR-CANCELLED-TS        PIC X(26) VALUE SPACES.
004900     02  FILLER                 PIC X(12) VALUE SPACES.
005000*****************************************************************
005100* Component breakout of the external ISO-8601 creation          *
005200* timestamp.  Not walked by any paragraph today -- carried       *
005300* over from the order-aging report this shop ran against the    *
005400* old taxi-dispatch system, kept in case that report gets        *
005500* requested again for RDSP.                                      *
005600*****************************************************************
005700 01  OR-CREATED-TS-PARTS REDEFINES OR-CREATED-TS.
005800     02  OR-CRTS-YYYY           PIC 9(04).
005900     02  FILLER                 PIC X(01).
006000     02  OR-CRTS-MM             PIC 9(02).
006100     02  FILLER                 PIC X(01).
006200     02  OR-CRTS-DD             PIC 9(02).
006300     02  FILLER                 PIC X(01).
006400     02  OR-CRTS-HH             PIC 9(02).
006500     02  FILLER                 PIC X(01).
006600     02  OR-CRTS-MI             PIC 9(02).
006700     02  FILLER                 PIC X(01).
006800     02  OR-CRTS-SS             PIC 9(02).
006900     02  FILLER                 PIC X(08).
007000*****************************************************************
007100* Relative-record-area wrapper for the ORDER master I-O area.   *
007200*****************************************************************
007300 01  OR-SEQ-NBR                PIC S9(08) COMP VALUE ZEROES.
