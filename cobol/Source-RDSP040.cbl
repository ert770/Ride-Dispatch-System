000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RDSP040.
000300 AUTHOR.        R T HASKINS.
000400 INSTALLATION.  TRANSIT SYSTEMS DIVISION.
000500 DATE-WRITTEN.  03/12/1987.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY - SEE DATA CLASSIFICATION
000800                STANDARD TS-014.
000900*****************************************************************
001000*                                                               *
001100* RDSP - Ride Dispatch Batch Rules Engine                       *
001200*                                                               *
001300* CALLed from RDSP000 (2300-DISPATCH-TXN) for every TRANDATA    *
001400* record with TXN-TYPE = COMPLETE_TRIP.  Closes out a trip,     *
001500* computes ACTUAL-FARE, and frees the driver.                    *
001600*                                                                *
001700* 1).  Order not found is fatal, no audit record.                *
001800* 2).  Idempotent re-complete (already COMPLETED) is a silent    *
001900*      success.                                                  *
002000* 3).  Status must be ONGOING; else INVALID_STATE.               *
002100* 4).  DRIVER-ID on the order must match TXN-DRIVER-ID; else     *
002200*      NOT_ASSIGNED_DRIVER.                                      *
002300* 5).  ACTUAL-FARE = MAX(BASE + DISTANCE*PER-KM + DUR*PER-MIN,   *
002400*      MIN-FARE), rounded to 2 decimals.                        *
002500* 6).  Flip ORDER to COMPLETED, free the DRIVER, audit it.       *
002600*                                                                *
002700* Date       UserID    Description                              *
002800* ---------- --------  ---------------------------------------- *
002900* 03/12/87   RTH       Initial release - CNTL-87-0034            *
003000* 01/22/91   DMW       ACTUAL-FARE tied to RATE-PLAN table       *
003100* 04/30/98   SMK       Y2K - AUDIT-ID stamp widened to CCYY      *
003200*                      CR98-0402                                *
003300* 07/19/02   JAO       Added UPSI-0 trace switch for batch runs  *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     UPSI-0 IS TRACE-SWITCH
003900         ON STATUS IS TRACE-REQUESTED.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT ORDER-FILE      ASSIGN TO ORDRMSTR
004300         ORGANIZATION IS RELATIVE
004400         ACCESS MODE IS DYNAMIC
004500         RELATIVE KEY IS OR-SEQ-NBR
004600         FILE STATUS IS ORDER-FILE-STATUS.
004700     SELECT DRIVER-FILE     ASSIGN TO DRVRMSTR
004800         ORGANIZATION IS RELATIVE
004900         ACCESS MODE IS DYNAMIC
005000         RELATIVE KEY IS DR-SEQ-NBR
005100         FILE STATUS IS DRIVER-FILE-STATUS.
005200     SELECT AUDIT-FILE      ASSIGN TO AUDITLOG
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS AUDIT-FILE-STATUS.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  ORDER-FILE IS EXTERNAL
005800     LABEL RECORDS ARE STANDARD
005900     RECORD CONTAINS 300 CHARACTERS.
006000     COPY RDSPORD.
006100 FD  DRIVER-FILE IS EXTERNAL
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 201 CHARACTERS.
006400     COPY RDSPDRV.
006500 FD  AUDIT-FILE IS EXTERNAL
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 192 CHARACTERS.
006800     COPY RDSPAUD.
006900 WORKING-STORAGE SECTION.
007000*****************************************************************
007100* Define Constant and Define Storage.                           *
007200*****************************************************************
007300 01  ORDER-FILE-STATUS         PIC X(02) VALUE SPACES.
007400     88  ORDER-FILE-OK               VALUE '00'.
007500 01  DRIVER-FILE-STATUS        PIC X(02) VALUE SPACES.
007600     88  DRIVER-FILE-OK              VALUE '00'.
007700 01  AUDIT-FILE-STATUS         PIC X(02) VALUE SPACES.
007800     88  AUDIT-FILE-OK               VALUE '00'.
007900 01  WS-ALREADY-DONE-SW        PIC X(01) VALUE 'N'.
008000     88  WS-ALREADY-DONE             VALUE 'Y'.
008100 01  WS-DRIVER-FOUND-SW        PIC X(01) VALUE 'N'.
008200     88  WS-DRIVER-FOUND             VALUE 'Y'.
008300 01  WS-AUDIT-WORK-AREA.
008400     05  WS-AUDIT-PREV-STATE       PIC X(09) VALUE SPACES.
008500     05  WS-AUDIT-NEW-STATE        PIC X(09) VALUE SPACES.
008600     05  WS-AUDIT-SUCCESS-FLAG     PIC X(01) VALUE SPACES.
008700     05  WS-AUDIT-REASON           PIC X(30) VALUE SPACES.
008800 01  WS-AUDIT-WORK-AREA-R REDEFINES WS-AUDIT-WORK-AREA.
008900     05  FILLER                    PIC X(49).
009000 LINKAGE SECTION.
009100     COPY RDSPTXN.
009200     COPY RDSPCTL.
009300     COPY RDSPIDX.
009400     COPY RDSPRTP.
009500 PROCEDURE DIVISION USING TX-TRANSACTION-RECORD
009600                           RDSP-CONTROL-AREA
009700                           OIX-ORDER-INDEX-AREA
009800                           DIX-DRIVER-INDEX-AREA
009900                           RP-TABLE-AREA.
010000*****************************************************************
010100* Main process.                                                 *
010200*****************************************************************
010300     PERFORM 1000-INITIALIZE      THRU 1000-EXIT.
010400     PERFORM 2000-FIND-ORDER      THRU 2000-EXIT.
010500     IF  CTL-SUCCESS AND NOT WS-ALREADY-DONE
010600         PERFORM 2100-CHECK-STATUS    THRU 2100-EXIT.
010700     IF  CTL-SUCCESS AND NOT WS-ALREADY-DONE
010800         PERFORM 2200-CHECK-OWNER     THRU 2200-EXIT.
010900     IF  CTL-SUCCESS AND NOT WS-ALREADY-DONE
011000         PERFORM 3000-COMPLETE-THE-TRIP THRU 3000-EXIT.
011100     GOBACK.
011200 1000-INITIALIZE.
011300     MOVE '00'    TO CTL-RETURN-CODE.
011400     MOVE SPACES  TO CTL-FAILURE-REASON.
011500     MOVE 'N'     TO WS-ALREADY-DONE-SW.
011600     MOVE 'N'     TO WS-DRIVER-FOUND-SW.
011700     MOVE SPACES  TO WS-AUDIT-WORK-AREA.
011800 1000-EXIT.
011900     EXIT.
012000 2000-FIND-ORDER.
012100     SEARCH ALL OIX-ENTRY
012200         AT END
012300             MOVE '20'                    TO CTL-RETURN-CODE
012400             MOVE 'ORDER_NOT_FOUND'       TO CTL-FAILURE-REASON
012500             GO TO 2000-EXIT
012600         WHEN OIX-ORDER-ID(OIX-NDX) EQUAL TX-ORDER-ID
012700             CONTINUE
012800     END-SEARCH.
012900     MOVE OIX-SEQ-NBR(OIX-NDX)   TO OR-SEQ-NBR.
013000     READ ORDER-FILE.
013100     IF  NOT ORDER-FILE-OK
013200         MOVE '20'                    TO CTL-RETURN-CODE
013300         MOVE 'ORDER_NOT_FOUND'       TO CTL-FAILURE-REASON
013400         GO TO 2000-EXIT.
013500     IF  OR-STATUS-COMPLETED
013600         SET WS-ALREADY-DONE TO TRUE.
013700 2000-EXIT.
013800     EXIT.
013900 2100-CHECK-STATUS.
014000     IF  OR-STATUS-ONGOING
014100         GO TO 2100-EXIT.
014200     MOVE '22'                        TO CTL-RETURN-CODE
014300     MOVE 'INVALID_STATE'             TO CTL-FAILURE-REASON.
014400     MOVE OR-ORDER-STATUS              TO WS-AUDIT-PREV-STATE.
014500     MOVE OR-ORDER-STATUS              TO WS-AUDIT-NEW-STATE.
014600     MOVE 'N'                          TO WS-AUDIT-SUCCESS-FLAG.
014700     MOVE CTL-FAILURE-REASON           TO WS-AUDIT-REASON.
014800     PERFORM 9900-WRITE-AUDIT-RECORD THRU 9900-EXIT.
014900 2100-EXIT.
015000     EXIT.
015100 2200-CHECK-OWNER.
015200     IF  OR-DRIVER-ID EQUAL TX-DRIVER-ID
015300         GO TO 2200-EXIT.
015400     MOVE '26'                        TO CTL-RETURN-CODE
015500     MOVE 'NOT_ASSIGNED_DRIVER'       TO CTL-FAILURE-REASON.
015600     MOVE 'ONGOING'                    TO WS-AUDIT-PREV-STATE.
015700     MOVE 'ONGOING'                    TO WS-AUDIT-NEW-STATE.
015800     MOVE 'N'                          TO WS-AUDIT-SUCCESS-FLAG.
015900     MOVE CTL-FAILURE-REASON           TO WS-AUDIT-REASON.
016000     PERFORM 9900-WRITE-AUDIT-RECORD THRU 9900-EXIT.
016100 2200-EXIT.
016200     EXIT.
016300*****************************************************************
016400* Elapsed minutes is taken straight off the transaction (no     *
016500* live clock between a replayed START and COMPLETE record --    *
016600* see the shop's own DESIGN notes filed with this change).       *
016700*****************************************************************
016800 3000-COMPLETE-THE-TRIP.
016900     MOVE TX-DURATION-MIN        TO OR-DURATION-MIN.
017000     SEARCH ALL RP-TABLE
017100         AT END
017200             MOVE '16'                  TO CTL-RETURN-CODE
017300             MOVE 'RATE_PLAN_NOT_FOUND' TO CTL-FAILURE-REASON
017400             GO TO 3000-EXIT
017500         WHEN RP-TBL-VEHICLE-TYPE(RP-TBL-NDX) EQUAL OR-VEHICLE-TYPE
017600             CONTINUE
017700     END-SEARCH.
017800     COMPUTE OR-ACTUAL-FARE ROUNDED =
017900         RP-TBL-BASE-FARE(RP-TBL-NDX) +
018000         (OR-DISTANCE * RP-TBL-PER-KM-RATE(RP-TBL-NDX)) +
018100         (OR-DURATION-MIN * RP-TBL-PER-MIN-RATE(RP-TBL-NDX)).
018200     IF  OR-ACTUAL-FARE LESS THAN RP-TBL-MIN-FARE(RP-TBL-NDX)
018300         MOVE RP-TBL-MIN-FARE(RP-TBL-NDX) TO OR-ACTUAL-FARE.
018400     MOVE 'COMPLETED'             TO OR-ORDER-STATUS.
018500     MOVE CTL-NOW-TS              TO OR-COMPLETED-TS.
018600     REWRITE OR-ORDER-RECORD.
018700     PERFORM 3100-FREE-THE-DRIVER THRU 3100-EXIT.
018800     MOVE 'ONGOING'               TO WS-AUDIT-PREV-STATE.
018900     MOVE 'COMPLETED'             TO WS-AUDIT-NEW-STATE.
019000     MOVE 'Y'                     TO WS-AUDIT-SUCCESS-FLAG.
019100     MOVE SPACES                  TO WS-AUDIT-REASON.
019200     PERFORM 9900-WRITE-AUDIT-RECORD THRU 9900-EXIT.
019300 3000-EXIT.
019400     EXIT.
019500*****************************************************************
019600* Release the driver back to the pool -- a driver not found on  *
019700* the master is not an error here, the order still completes.   *
019800*****************************************************************
019900 3100-FREE-THE-DRIVER.
020000     SEARCH ALL DIX-ENTRY
020100         AT END
020200             GO TO 3100-EXIT
020300         WHEN DIX-DRIVER-ID(DIX-NDX) EQUAL OR-DRIVER-ID
020400             CONTINUE
020500     END-SEARCH.
020600     MOVE DIX-SEQ-NBR(DIX-NDX)   TO DR-SEQ-NBR.
020700     READ DRIVER-FILE.
020800     IF  NOT DRIVER-FILE-OK
020900         GO TO 3100-EXIT.
021000     MOVE 'N'                     TO DR-BUSY-FLAG.
021100     MOVE SPACES                  TO DR-CURRENT-ORDER-ID.
021200     REWRITE DR-DRIVER-RECORD.
021300 3100-EXIT.
021400     EXIT.
021500*****************************************************************
021600* Append one audit record from WS-AUDIT-WORK-AREA.              *
021700*****************************************************************
021800 9900-WRITE-AUDIT-RECORD.
021900     MOVE SPACES                  TO AL-AUDIT-LOG-RECORD.
022000     MOVE CTL-RUN-STAMP           TO AL-ID-RUN-STAMP.
022100     MOVE CTL-NEXT-AUDIT-SEQ      TO AL-ID-SEQ.
022200     ADD 1                        TO CTL-NEXT-AUDIT-SEQ.
022300     MOVE CTL-NOW-TS              TO AL-AUDIT-TS.
022400     MOVE TX-ORDER-ID             TO AL-ORDER-ID.
022500     MOVE 'COMPLETE'              TO AL-ACTION-CODE.
022600     MOVE 'DRIVER'                TO AL-ACTOR-TYPE.
022700     MOVE TX-DRIVER-ID            TO AL-ACTOR-ID.
022800     MOVE WS-AUDIT-PREV-STATE     TO AL-PREVIOUS-STATE.
022900     MOVE WS-AUDIT-NEW-STATE      TO AL-NEW-STATE.
023000     MOVE WS-AUDIT-SUCCESS-FLAG   TO AL-SUCCESS-FLAG.
023100     MOVE WS-AUDIT-REASON         TO AL-FAILURE-REASON.
023200     WRITE AL-AUDIT-LOG-RECORD.
023300 9900-EXIT.
023400     EXIT.
