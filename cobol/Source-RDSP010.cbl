000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RDSP010.
000300 AUTHOR.        R T HASKINS.
000400 INSTALLATION.  TRANSIT SYSTEMS DIVISION.
000500 DATE-WRITTEN.  03/09/1987.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY - SEE DATA CLASSIFICATION
000800                STANDARD TS-014.
000900*****************************************************************
001000*                                                               *
001100* RDSP - Ride Dispatch Batch Rules Engine                       *
001200*                                                               *
001300* CALLed from RDSP000 (2300-DISPATCH-TXN) for every TRANDATA    *
001400* record with TXN-TYPE = CREATE_ORDER.                          *
001500*                                                               *
001600* 1).  Validate the incoming request (passenger, pickup,        *
001700*      dropoff, distance, vehicle type).                        *
001800* 2).  Compute DISTANCE and ESTIMATED-FARE off the RATE-PLAN    *
001900*      table RDSP000 loaded at start of run.                    *
002000* 3).  Build a new ORDER-RECORD, status PENDING, and WRITE it   *
002100*      to the ORDER master.                                     *
002200* 4).  Insert the new key into the in-memory ORDER-ID index.    *
002300* 5).  Append a CREATE audit record.                            *
002400*                                                               *
002500* Date       UserID    Description                              *
002600* ---------- --------  ---------------------------------------- *
002700* 03/09/87   RTH       Initial release - CNTL-87-0031            *
002800* 02/14/89   RTH       Added pickup/dropoff range edits          *
002900* 06/02/90   DMW       Tied ESTIMATED-FARE to RATE-PLAN table    *
003000* 09/30/94   PLC       Hand-rolled distance sqrt (no FUNCTION)   *
003100* 04/30/98   SMK       Y2K - ORDER-ID stamp widened to CCYY      *
003200*                      CR98-0402                                *
003300* 07/19/02   JAO       Added UPSI-0 trace switch for batch runs  *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     UPSI-0 IS TRACE-SWITCH
003900         ON STATUS IS TRACE-REQUESTED.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT ORDER-FILE      ASSIGN TO ORDRMSTR
004300         ORGANIZATION IS RELATIVE
004400         ACCESS MODE IS DYNAMIC
004500         RELATIVE KEY IS OR-SEQ-NBR
004600         FILE STATUS IS ORDER-FILE-STATUS.
004700     SELECT AUDIT-FILE      ASSIGN TO AUDITLOG
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS AUDIT-FILE-STATUS.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  ORDER-FILE IS EXTERNAL
005300     LABEL RECORDS ARE STANDARD
005400     RECORD CONTAINS 300 CHARACTERS.
005500     COPY RDSPORD.
005600 FD  AUDIT-FILE IS EXTERNAL
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 192 CHARACTERS.
005900     COPY RDSPAUD.
006000 WORKING-STORAGE SECTION.
006100*****************************************************************
006200* Define Constant and Define Storage.                           *
006300*****************************************************************
006400 01  ORDER-FILE-STATUS         PIC X(02) VALUE SPACES.
006500     88  ORDER-FILE-OK               VALUE '00'.
006600 01  AUDIT-FILE-STATUS         PIC X(02) VALUE SPACES.
006700     88  AUDIT-FILE-OK               VALUE '00'.
006800 01  WS-DISTANCE               PIC S9(05)V9(06) COMP-3
006900                                VALUE ZEROES.
007000 01  WS-ORDER-RELATIVE-NBR     PIC S9(08) COMP VALUE ZEROES.
007100 01  WS-OIX-SEQ-HOLD           PIC S9(08) COMP VALUE ZEROES.
007200*****************************************************************
007300* Euclidean distance work area -- the shop's hand-rolled square *
007400* root (8100-CALC-SQRT), no intrinsic FUNCTION available.        *
007500*****************************************************************
007600 01  WS-DX                     PIC S9(05)V9(06) COMP-3
007700                                VALUE ZEROES.
007800 01  WS-DY                     PIC S9(05)V9(06) COMP-3
007900                                VALUE ZEROES.
008000 01  WS-SQRT-INPUT             PIC S9(09)V9(06) COMP-3
008100                                VALUE ZEROES.
008200 01  WS-SQRT-GUESS             PIC S9(09)V9(06) COMP-3
008300                                VALUE ZEROES.
008400 01  WS-SQRT-RESULT            PIC S9(09)V9(06) COMP-3
008500                                VALUE ZEROES.
008600 01  WS-SQRT-ITER-COUNT        PIC S9(04) COMP VALUE ZEROES.
008700*****************************************************************
008800* New ORDER-ID builder -- CTL-RUN-STAMP plus a run-long          *
008900* sequence number, in the same style as AL-ID-PARTS (see         *
009000* Source-RDSPAUD.cpy).                                            *
009100*****************************************************************
009200 01  WS-NEW-ORDER-ID.
009300     05  WS-NOID-RUN-STAMP         PIC X(14).
009400     05  WS-NOID-DASH              PIC X(01) VALUE '-'.
009500     05  WS-NOID-SEQ               PIC 9(08).
009600     05  FILLER                    PIC X(13) VALUE SPACES.
009700 LINKAGE SECTION.
009800     COPY RDSPTXN.
009900     COPY RDSPCTL.
010000     COPY RDSPIDX.
010100     COPY RDSPRTP.
010200 PROCEDURE DIVISION USING TX-TRANSACTION-RECORD
010300                           RDSP-CONTROL-AREA
010400                           OIX-ORDER-INDEX-AREA
010500                           DIX-DRIVER-INDEX-AREA
010600                           RP-TABLE-AREA.
010700*****************************************************************
010800* Main process.                                                 *
010900*****************************************************************
011000     PERFORM 1000-INITIALIZE           THRU 1000-EXIT.
011100     PERFORM 2000-VALIDATE-REQUEST     THRU 2000-EXIT.
011200     IF  CTL-SUCCESS
011300         PERFORM 3000-BUILD-AND-WRITE-ORDER THRU 3000-EXIT.
011400     GOBACK.
011500 1000-INITIALIZE.
011600     MOVE '00'   TO CTL-RETURN-CODE.
011700     MOVE SPACES TO CTL-FAILURE-REASON.
011800     MOVE ZEROES TO WS-DISTANCE.
011900 1000-EXIT.
012000     EXIT.
012100*****************************************************************
012200* Create-order validation, in the order specified -- first      *
012300* failure wins, remaining checks skipped.                        *
012400*****************************************************************
012500 2000-VALIDATE-REQUEST.
012600     PERFORM 2010-CHECK-PASSENGER-ID   THRU 2010-EXIT.
012700     IF  CTL-SUCCESS
012800         PERFORM 2020-CHECK-PICKUP     THRU 2020-EXIT.
012900     IF  CTL-SUCCESS
013000         PERFORM 2030-CHECK-DROPOFF    THRU 2030-EXIT.
013100     IF  CTL-SUCCESS
013200         PERFORM 2040-CHECK-NOT-SAME   THRU 2040-EXIT.
013300     IF  CTL-SUCCESS
013400         PERFORM 6000-CALC-DISTANCE    THRU 6000-EXIT.
013500     IF  CTL-SUCCESS
013600         PERFORM 2050-CHECK-DISTANCE   THRU 2050-EXIT.
013700     IF  CTL-SUCCESS
013800         PERFORM 2060-CHECK-VEHICLE    THRU 2060-EXIT.
013900 2000-EXIT.
014000     EXIT.
014100 2010-CHECK-PASSENGER-ID.
014200     IF  TX-PASSENGER-ID EQUAL SPACES
014300         MOVE '10'                      TO CTL-RETURN-CODE
014400         MOVE 'PASSENGER_ID_REQUIRED'    TO CTL-FAILURE-REASON.
014500 2010-EXIT.
014600     EXIT.
014700 2020-CHECK-PICKUP.
014800     IF  TX-PICKUP-X LESS THAN -180.0
014900     OR  TX-PICKUP-X GREATER THAN 180.0
015000     OR  TX-PICKUP-Y LESS THAN -90.0
015100     OR  TX-PICKUP-Y GREATER THAN 90.0
015200         MOVE '11'                       TO CTL-RETURN-CODE
015300         MOVE 'INVALID_PICKUP_LOCATION'  TO CTL-FAILURE-REASON.
015400 2020-EXIT.
015500     EXIT.
015600 2030-CHECK-DROPOFF.
015700     IF  TX-DROPOFF-X LESS THAN -180.0
015800     OR  TX-DROPOFF-X GREATER THAN 180.0
015900     OR  TX-DROPOFF-Y LESS THAN -90.0
016000     OR  TX-DROPOFF-Y GREATER THAN 90.0
016100         MOVE '12'                       TO CTL-RETURN-CODE
016200         MOVE 'INVALID_DROPOFF_LOCATION' TO CTL-FAILURE-REASON.
016300 2030-EXIT.
016400     EXIT.
016500 2040-CHECK-NOT-SAME.
016600     IF  TX-PICKUP-X EQUAL TX-DROPOFF-X
016700     AND TX-PICKUP-Y EQUAL TX-DROPOFF-Y
016800         MOVE '13'                       TO CTL-RETURN-CODE
016900         MOVE 'PICKUP_EQUALS_DROPOFF'    TO CTL-FAILURE-REASON.
017000 2040-EXIT.
017100     EXIT.
017200 2050-CHECK-DISTANCE.
017300     IF  WS-DISTANCE LESS THAN 0.1
017400     OR  WS-DISTANCE GREATER THAN 200.0
017500         MOVE '14'                       TO CTL-RETURN-CODE
017600         MOVE 'INVALID_TRIP_DISTANCE'    TO CTL-FAILURE-REASON.
017700 2050-EXIT.
017800     EXIT.
017900 2060-CHECK-VEHICLE.
018000     IF  TX-VEHICLE-TYPE NOT EQUAL 'STANDARD'
018100     AND TX-VEHICLE-TYPE NOT EQUAL 'PREMIUM'
018200     AND TX-VEHICLE-TYPE NOT EQUAL 'XL'
018300         MOVE '15'                       TO CTL-RETURN-CODE
018400         MOVE 'INVALID_VEHICLE_TYPE'     TO CTL-FAILURE-REASON.
018500 2060-EXIT.
018600     EXIT.
018700*****************************************************************
018800* Build the new order, write it, index it, audit it.             *
018900*****************************************************************
019000 3000-BUILD-AND-WRITE-ORDER.
019100     PERFORM 3100-LOOKUP-RATE-PLAN      THRU 3100-EXIT.
019200     IF  CTL-SUCCESS
019300         PERFORM 3200-CALC-ESTIMATE     THRU 3200-EXIT
019400         PERFORM 3300-BUILD-ORDER-RECORD THRU 3300-EXIT
019500         PERFORM 3400-WRITE-ORDER-RECORD THRU 3400-EXIT
019600         PERFORM 3500-INSERT-ORDER-INDEX THRU 3500-EXIT
019700         PERFORM 9900-WRITE-AUDIT-RECORD THRU 9900-EXIT.
019800 3000-EXIT.
019900     EXIT.
020000 3100-LOOKUP-RATE-PLAN.
020100     SEARCH ALL RP-TABLE
020200         AT END
020300             MOVE '16'                    TO CTL-RETURN-CODE
020400             MOVE 'RATE_PLAN_NOT_FOUND'    TO CTL-FAILURE-REASON
020500         WHEN RP-TBL-VEHICLE-TYPE(RP-TBL-NDX) EQUAL TX-VEHICLE-TYPE
020600             CONTINUE
020700     END-SEARCH.
020800 3100-EXIT.
020900     EXIT.
021000*****************************************************************
021100* ESTIMATED-FARE = MAX(BASE-FARE + DISTANCE*PER-KM-RATE,         *
021200* MIN-FARE).  No ROUNDED clause -- stored at whatever precision  *
021300* the COMP-3 field carries, per the fare table's own rule.       *
021400*****************************************************************
021500 3200-CALC-ESTIMATE.
021600     COMPUTE OR-ESTIMATED-FARE =
021700         RP-TBL-BASE-FARE(RP-TBL-NDX) +
021800         (WS-DISTANCE * RP-TBL-PER-KM-RATE(RP-TBL-NDX)).
021900     IF  OR-ESTIMATED-FARE LESS THAN RP-TBL-MIN-FARE(RP-TBL-NDX)
022000         MOVE RP-TBL-MIN-FARE(RP-TBL-NDX) TO OR-ESTIMATED-FARE.
022100 3200-EXIT.
022200     EXIT.
022300 3300-BUILD-ORDER-RECORD.
022400     MOVE CTL-RUN-STAMP           TO WS-NOID-RUN-STAMP.
022500     MOVE CTL-NEXT-ORDER-SEQ      TO WS-NOID-SEQ.
022600     MOVE CTL-NEXT-ORDER-SEQ      TO WS-ORDER-RELATIVE-NBR.
022700     ADD 1                        TO CTL-NEXT-ORDER-SEQ.
022800     MOVE SPACES                  TO OR-ORDER-RECORD.
022900     MOVE WS-NEW-ORDER-ID         TO OR-ORDER-ID.
023000     MOVE TX-PASSENGER-ID         TO OR-PASSENGER-ID.
023100     MOVE SPACES                  TO OR-DRIVER-ID.
023200     MOVE 'PENDING'               TO OR-ORDER-STATUS.
023300     MOVE TX-VEHICLE-TYPE         TO OR-VEHICLE-TYPE.
023400     MOVE TX-PICKUP-X             TO OR-PICKUP-X.
023500     MOVE TX-PICKUP-Y             TO OR-PICKUP-Y.
023600     MOVE TX-DROPOFF-X            TO OR-DROPOFF-X.
023700     MOVE TX-DROPOFF-Y            TO OR-DROPOFF-Y.
023800     MOVE WS-DISTANCE             TO OR-DISTANCE.
023900     MOVE ZEROES                  TO OR-ACTUAL-FARE.
024000     MOVE ZEROES                  TO OR-DURATION-MIN.
024100     MOVE ZEROES                  TO OR-CANCEL-FEE.
024200     MOVE SPACES                  TO OR-CANCELLED-BY.
024300     MOVE CTL-NOW-TS              TO OR-CREATED-TS.
024400     MOVE SPACES                  TO OR-ACCEPTED-TS.
024500     MOVE SPACES                  TO OR-STARTED-TS.
024600     MOVE SPACES                  TO OR-COMPLETED-TS.
024700     MOVE SPACES                  TO OR-CANCELLED-TS.
024800 3300-EXIT.
024900     EXIT.
025000 3400-WRITE-ORDER-RECORD.
025100     MOVE WS-ORDER-RELATIVE-NBR   TO OR-SEQ-NBR.
025200     WRITE OR-ORDER-RECORD.
025300     IF  NOT ORDER-FILE-OK
025400         MOVE '90'                     TO CTL-RETURN-CODE
025500         MOVE 'ORDER_FILE_WRITE_ERROR'  TO CTL-FAILURE-REASON.
025600 3400-EXIT.
025700     EXIT.
025800*****************************************************************
025900* Insert the new ORDER-ID into the in-memory index, keeping      *
026000* ascending key sequence (same straight-insertion technique as   *
026100* RDSP000 1420-INSERT-ORDER-ENTRY).                               *
026200*****************************************************************
026300 3500-INSERT-ORDER-INDEX.
026400     ADD 1 TO OIX-COUNT.
026500     SET OIX-NDX TO OIX-COUNT.
026600     MOVE OR-ORDER-ID             TO OIX-ORDER-ID(OIX-NDX).
026700     MOVE OR-SEQ-NBR              TO OIX-SEQ-NBR(OIX-NDX).
026800     PERFORM 3510-SIFT-ORDER-ENTRY THRU 3510-EXIT
026900         WITH TEST BEFORE
027000         UNTIL OIX-NDX EQUAL TO 1.
027100 3500-EXIT.
027200     EXIT.
027300 3510-SIFT-ORDER-ENTRY.
027400     IF  OIX-ORDER-ID(OIX-NDX) NOT LESS THAN
027500         OIX-ORDER-ID(OIX-NDX - 1)
027600         SET OIX-NDX TO 1
027700         GO TO 3510-EXIT.
027800     PERFORM 3515-SWAP-ORDER-ENTRY THRU 3515-EXIT.
027900     SET OIX-NDX DOWN BY 1.
028000 3510-EXIT.
028100     EXIT.
028200 3515-SWAP-ORDER-ENTRY.
028300     MOVE OIX-ORDER-ID(OIX-NDX)      TO WS-NEW-ORDER-ID.
028400     MOVE OIX-ORDER-ID(OIX-NDX - 1)  TO OIX-ORDER-ID(OIX-NDX).
028500     MOVE WS-NEW-ORDER-ID            TO OIX-ORDER-ID(OIX-NDX - 1).
028600     MOVE OIX-SEQ-NBR(OIX-NDX)       TO WS-OIX-SEQ-HOLD.
028700     MOVE OIX-SEQ-NBR(OIX-NDX - 1)   TO OIX-SEQ-NBR(OIX-NDX).
028800     MOVE WS-OIX-SEQ-HOLD            TO OIX-SEQ-NBR(OIX-NDX - 1).
028900 3515-EXIT.
029000     EXIT.
029100*****************************************************************
029200* Plain Euclidean distance, pickup to dropoff, via the shop's    *
029300* own Newton-Raphson square root (8100-CALC-SQRT) -- no          *
029400* intrinsic FUNCTION SQRT available on this compiler.            *
029500*****************************************************************
029600 6000-CALC-DISTANCE.
029700     COMPUTE WS-DX = TX-PICKUP-X  - TX-DROPOFF-X.
029800     COMPUTE WS-DY = TX-PICKUP-Y  - TX-DROPOFF-Y.
029900     COMPUTE WS-SQRT-INPUT = (WS-DX * WS-DX) + (WS-DY * WS-DY).
030000     PERFORM 8100-CALC-SQRT THRU 8100-EXIT.
030100     MOVE WS-SQRT-RESULT TO WS-DISTANCE.
030200 6000-EXIT.
030300     EXIT.
030400*****************************************************************
030500* Newton-Raphson square root, 20 fixed iterations (no            *
030600* convergence test needed at this precision -- see CR94-0117).   *
030700*****************************************************************
030800 8100-CALC-SQRT.
030900     IF  WS-SQRT-INPUT EQUAL ZERO
031000         MOVE ZERO TO WS-SQRT-RESULT
031100         GO TO 8100-EXIT.
031200     DIVIDE WS-SQRT-INPUT BY 2 GIVING WS-SQRT-GUESS.
031300     MOVE 1 TO WS-SQRT-ITER-COUNT.
031400     PERFORM 8110-NEWTON-STEP THRU 8110-EXIT
031500         WITH TEST AFTER
031600         UNTIL WS-SQRT-ITER-COUNT GREATER THAN 20.
031700     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
031800 8100-EXIT.
031900     EXIT.
032000 8110-NEWTON-STEP.
032100     COMPUTE WS-SQRT-GUESS ROUNDED =
032200         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
032300     ADD 1 TO WS-SQRT-ITER-COUNT.
032400 8110-EXIT.
032500     EXIT.
032600*****************************************************************
032700* Append one CREATE audit record.  AUDIT-ID re-uses the same     *
032800* run-stamp/sequence technique as the new ORDER-ID.               *
032900*****************************************************************
033000 9900-WRITE-AUDIT-RECORD.
033100     MOVE SPACES                  TO AL-AUDIT-LOG-RECORD.
033200     MOVE CTL-RUN-STAMP           TO AL-ID-RUN-STAMP.
033300     MOVE CTL-NEXT-AUDIT-SEQ      TO AL-ID-SEQ.
033400     ADD 1                        TO CTL-NEXT-AUDIT-SEQ.
033500     MOVE CTL-NOW-TS              TO AL-AUDIT-TS.
033600     MOVE OR-ORDER-ID             TO AL-ORDER-ID.
033700     MOVE 'CREATE'                TO AL-ACTION-CODE.
033800     MOVE 'PASSENGER'             TO AL-ACTOR-TYPE.
033900     MOVE TX-PASSENGER-ID         TO AL-ACTOR-ID.
034000     MOVE SPACES                  TO AL-PREVIOUS-STATE.
034100     MOVE 'PENDING'               TO AL-NEW-STATE.
034200     MOVE 'Y'                     TO AL-SUCCESS-FLAG.
034300     MOVE SPACES                  TO AL-FAILURE-REASON.
034400     WRITE AL-AUDIT-LOG-RECORD.
034500 9900-EXIT.
034600     EXIT.
