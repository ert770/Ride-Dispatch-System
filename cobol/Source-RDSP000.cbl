000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RDSP000.
000300 AUTHOR.        R T HASKINS.
000400 INSTALLATION.  TRANSIT SYSTEMS DIVISION.
000500 DATE-WRITTEN.  03/09/1987.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY - SEE DATA CLASSIFICATION
000800                STANDARD TS-014.
000900*****************************************************************
001000*                                                               *
001100* RDSP - Ride Dispatch Batch Rules Engine                       *
001200*                                                               *
001300* Main batch controller.  Runs as the only job step of the      *
001400* nightly RDSP update:                                          *
001500*                                                               *
001600* 1).  Open the ORDER, DRIVER and AUDIT-LOG masters and the     *
001700*      TRANDATA transaction feed.                               *
001800* 2).  Load the 3-row RATE-PLAN fare table into memory.         *
001900* 3).  Build the in-memory ORDER-ID and DRIVER-ID index tables  *
002000*      (SEARCH ALL substitutes for keyed access -- there is no  *
002100*      ISAM support in this shop's RELATIVE file handler).      *
002200* 4).  Read TRANDATA one transaction at a time and CALL the     *
002300*      RDSP module that owns that transaction type.             *
002400* 5).  CALL RDSP070 a final time to print the end-of-run        *
002500*      control report.                                         *
002600*                                                               *
002700* Date       UserID    Description                              *
002800* ---------- --------  ---------------------------------------- *
002900* 03/09/87   RTH       Initial release - CNTL-87-0031            *
003000* 11/14/88   RTH       Added DRIVER master, location-update leg  *
003100* 06/02/90   DMW       Added cancel-fee lookup on CANCEL path    *
003200* 01/22/93   DMW       RELATIVE file conversion off ISAM pilot   *
003300* 09/08/95   PLC       Added FIND_MATCH / GET_OFFERS dispatch    *
003400* 04/30/98   SMK       Y2K - 4-digit century windowing on dates  *
003500*                      CR98-0402                                *
003600* 12/11/99   SMK       Y2K remediation sign-off - CR98-0402      *
003700* 07/19/02   JAO       Added UPSI-0 trace switch for batch runs  *
003800* 02/04/05   MRP       End-of-run control report call added     *
003900* 10/30/09   JAO       First-run AUDITLOG auto-create (stat 35)  *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     UPSI-0 IS TRACE-SWITCH
004500         ON STATUS IS TRACE-REQUESTED.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT TRANDATA-FILE   ASSIGN TO TRANDATA
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS TRANDATA-FILE-STATUS.
005100     SELECT ORDER-FILE      ASSIGN TO ORDRMSTR
005200         ORGANIZATION IS RELATIVE
005300         ACCESS MODE IS DYNAMIC
005400         RELATIVE KEY IS OR-SEQ-NBR
005500         FILE STATUS IS ORDER-FILE-STATUS.
005600     SELECT DRIVER-FILE     ASSIGN TO DRVRMSTR
005700         ORGANIZATION IS RELATIVE
005800         ACCESS MODE IS DYNAMIC
005900         RELATIVE KEY IS DR-SEQ-NBR
006000         FILE STATUS IS DRIVER-FILE-STATUS.
006100     SELECT RATEPLAN-FILE   ASSIGN TO RATEPLAN
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS IS RATEPLAN-FILE-STATUS.
006400     SELECT AUDIT-FILE      ASSIGN TO AUDITLOG
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS AUDIT-FILE-STATUS.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  TRANDATA-FILE
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 168 CHARACTERS.
007200 01  TX-TRANDATA-LINE-REC      PIC X(168).
007300 FD  ORDER-FILE IS EXTERNAL
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 300 CHARACTERS.
007600     COPY RDSPORD.
007700 FD  DRIVER-FILE IS EXTERNAL
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 201 CHARACTERS.
008000     COPY RDSPDRV.
008100 FD  RATEPLAN-FILE
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 38 CHARACTERS.
008400     COPY RDSPRTP.
008500 FD  AUDIT-FILE IS EXTERNAL
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 192 CHARACTERS.
008800     COPY RDSPAUD.
008900 WORKING-STORAGE SECTION.
009000*****************************************************************
009100* Define Constant and Define Storage.                           *
009200*****************************************************************
009300 01  TRANDATA-FILE-STATUS      PIC X(02) VALUE SPACES.
009400     88  TRANDATA-FILE-OK           VALUE '00'.
009500     88  TRANDATA-FILE-EOF          VALUE '10'.
009600 01  ORDER-FILE-STATUS         PIC X(02) VALUE SPACES.
009700     88  ORDER-FILE-OK               VALUE '00'.
009800     88  ORDER-FILE-EOF              VALUE '10'.
009900     88  ORDER-FILE-NOT-FOUND        VALUE '23'.
010000 01  DRIVER-FILE-STATUS        PIC X(02) VALUE SPACES.
010100     88  DRIVER-FILE-OK              VALUE '00'.
010200     88  DRIVER-FILE-EOF             VALUE '10'.
010300     88  DRIVER-FILE-NOT-FOUND       VALUE '23'.
010400 01  RATEPLAN-FILE-STATUS      PIC X(02) VALUE SPACES.
010500     88  RATEPLAN-FILE-OK            VALUE '00'.
010600     88  RATEPLAN-FILE-EOF           VALUE '10'.
010700     88  RATEPLAN-FILE-MISSING       VALUE '35'.
010800 01  AUDIT-FILE-STATUS         PIC X(02) VALUE SPACES.
010900     88  AUDIT-FILE-OK               VALUE '00'.
011000     88  AUDIT-FILE-MISSING          VALUE '35'.
011100 01  TRANSACTION-EOF-SW        PIC X(01) VALUE 'N'.
011200     88  NO-MORE-TRANSACTIONS      VALUE 'Y'.
011300 01  WS-TRANSACTION-COUNT      PIC S9(08) COMP VALUE ZEROES.
011400 01  WS-ORDER-RECORD-COUNT     PIC S9(08) COMP VALUE ZEROES.
011500 01  WS-DRIVER-RECORD-COUNT    PIC S9(08) COMP VALUE ZEROES.
011600 01  WS-RATE-ROW-COUNT         PIC S9(04) COMP VALUE ZEROES.
011700*****************************************************************
011800* Y2K century-windowing work area (CR98-0402).  Two-digit years *
011900* below 50 are taken as 20xx, else 19xx -- the shop's standard  *
012000* windowing rule, applied here rather than with an intrinsic    *
012100* FUNCTION (none are used in this program).                     *
012200*****************************************************************
012300 01  WS-RUN-DATE-RAW           PIC 9(06) VALUE ZEROES.
012400 01  WS-RUN-DATE-RAW-R REDEFINES WS-RUN-DATE-RAW.
012500     05  WS-RUN-YY              PIC 9(02).
012600     05  WS-RUN-MM              PIC 9(02).
012700     05  WS-RUN-DD              PIC 9(02).
012800 01  WS-RUN-TIME-RAW           PIC 9(08) VALUE ZEROES.
012900 01  WS-RUN-TIME-RAW-R REDEFINES WS-RUN-TIME-RAW.
013000     05  WS-RUN-HH              PIC 9(02).
013100     05  WS-RUN-MI              PIC 9(02).
013200     05  WS-RUN-SS              PIC 9(02).
013300     05  WS-RUN-HS              PIC 9(02).
013400 01  WS-CENTURY                PIC 9(02) VALUE ZEROES.
013500 01  WS-NOW-DATE-RAW           PIC 9(06) VALUE ZEROES.
013600 01  WS-NOW-DATE-RAW-R REDEFINES WS-NOW-DATE-RAW.
013700     05  WS-NOW-YY              PIC 9(02).
013800     05  WS-NOW-MM              PIC 9(02).
013900     05  WS-NOW-DD              PIC 9(02).
014000 01  WS-NOW-TIME-RAW           PIC 9(08) VALUE ZEROES.
014100 01  WS-NOW-TIME-RAW-R REDEFINES WS-NOW-TIME-RAW.
014200     05  WS-NOW-HH              PIC 9(02).
014300     05  WS-NOW-MI              PIC 9(02).
014400     05  WS-NOW-SS              PIC 9(02).
014500     05  WS-NOW-HS              PIC 9(02).
014600 01  WS-NOW-CENTURY            PIC 9(02) VALUE ZEROES.
014700 01  WS-OIX-HOLD.
014800     02  WS-OIX-HOLD-ID         PIC X(36).
014900     02  WS-OIX-HOLD-SEQ        PIC S9(08) COMP.
014950     02  FILLER                 PIC X(04) VALUE SPACES.
015000 01  WS-DIX-HOLD.
015100     02  WS-DIX-HOLD-ID         PIC X(20).
015200     02  WS-DIX-HOLD-SEQ        PIC S9(08) COMP.
015250     02  FILLER                 PIC X(04) VALUE SPACES.
015300 01  WS-DISPLAY-LINE           PIC X(80) VALUE SPACES.
015400*****************************************************************
015500* Shared tables and control block -- passed BY REFERENCE to     *
015600* every transaction module.                                     *
015700*****************************************************************
015800 COPY RDSPCTL.
015900 COPY RDSPIDX.
016000 COPY RDSPTXN.
016100 PROCEDURE DIVISION.
016200*****************************************************************
016300* Main process.                                                 *
016400*****************************************************************
016500     PERFORM 1000-INITIALIZE           THRU 1000-EXIT.
016600     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
016700             WITH TEST AFTER
016800             UNTIL NO-MORE-TRANSACTIONS.
016900     PERFORM 8000-END-OF-RUN           THRU 8000-EXIT.
017000     PERFORM 9000-TERMINATE            THRU 9000-EXIT.
017100     STOP RUN.
017200*****************************************************************
017300* Open datasets, load the rate table, build the key indexes.    *
017400*****************************************************************
017500 1000-INITIALIZE.
017600     PERFORM 1100-OPEN-FILES           THRU 1100-EXIT.
017700     PERFORM 1200-LOAD-RATE-PLAN       THRU 1200-EXIT.
017800     PERFORM 1300-BUILD-RUN-STAMP      THRU 1300-EXIT.
017900     PERFORM 1400-BUILD-ORDER-INDEX    THRU 1400-EXIT.
018000     PERFORM 1500-BUILD-DRIVER-INDEX   THRU 1500-EXIT.
018100     MOVE WS-ORDER-RECORD-COUNT  TO CTL-NEXT-ORDER-SEQ.
018200     ADD 1                       TO CTL-NEXT-ORDER-SEQ.
018300     MOVE WS-DRIVER-RECORD-COUNT TO CTL-NEXT-DRIVER-SEQ.
018400     ADD 1                       TO CTL-NEXT-DRIVER-SEQ.
018500     MOVE 1                      TO CTL-NEXT-AUDIT-SEQ.
018600     MOVE 10.0                   TO CTL-SEARCH-RADIUS.
018700 1000-EXIT.
018800     EXIT.
018900*****************************************************************
019000* Open the four RDSP datasets.  AUDITLOG is opened EXTEND; on   *
019100* the very first run of the series the dataset may not yet      *
019200* exist (status 35), in which case it is created OUTPUT.        *
019300*****************************************************************
019400 1100-OPEN-FILES.
019500     OPEN INPUT TRANDATA-FILE.
019600     OPEN I-O   ORDER-FILE.
019700     OPEN I-O   DRIVER-FILE.
019800     OPEN EXTEND AUDIT-FILE.
019900     IF  AUDIT-FILE-MISSING
020000         OPEN OUTPUT AUDIT-FILE.
020100     OPEN INPUT RATEPLAN-FILE.
020200 1100-EXIT.
020300     EXIT.
020400*****************************************************************
020500* Load the fare table.  When the RATEPLAN dataset is present   *
020600* the rows on it are read and validated; otherwise the hard-   *
020700* coded seed values are used (see Source-RDSPRTP.cpy).         *
020800*****************************************************************
020900 1200-LOAD-RATE-PLAN.
021000     IF  RATEPLAN-FILE-OK
021100         PERFORM 1210-READ-RATE-ROWS   THRU 1210-EXIT
021200             WITH TEST AFTER
021300             UNTIL RATEPLAN-FILE-EOF
021400         CLOSE RATEPLAN-FILE
021500     ELSE
021600         PERFORM 1220-LOAD-SEED-ROWS   THRU 1220-EXIT.
021700 1200-EXIT.
021800     EXIT.
021900 1210-READ-RATE-ROWS.
022000     READ RATEPLAN-FILE INTO RP-RATE-PLAN-RECORD.
022100     IF  NOT RATEPLAN-FILE-EOF
022200         PERFORM 1215-VALIDATE-AND-STORE-ROW THRU 1215-EXIT.
022300 1210-EXIT.
022400     EXIT.
022500*****************************************************************
022600* Rate-plan validation -- BASE-FARE 0-500, PER-KM-RATE 0-100,   *
022700* PER-MIN-RATE 0-50, MIN-FARE not negative, CANCEL-FEE-AMT      *
022800* 0-MIN-FARE.  A row that fails is skipped and reported to the  *
022900* operator console; that vehicle type falls back to its seed    *
023000* row (1220 is always run first so the seed is always present). *
023100*****************************************************************
023200 1215-VALIDATE-AND-STORE-ROW.
023300     IF  RP-BASE-FARE       IS NEGATIVE
023400     OR  RP-BASE-FARE       GREATER THAN 500.00
023500     OR  RP-PER-KM-RATE     IS NEGATIVE
023600     OR  RP-PER-KM-RATE     GREATER THAN 100.00
023700     OR  RP-PER-MIN-RATE    IS NEGATIVE
023800     OR  RP-PER-MIN-RATE    GREATER THAN 50.00
023900     OR  RP-MIN-FARE        IS NEGATIVE
024000     OR  RP-CANCEL-FEE-AMT  IS NEGATIVE
024100     OR  RP-CANCEL-FEE-AMT  GREATER THAN RP-MIN-FARE
024200         DISPLAY 'RDSP000 - RATE ROW REJECTED, SEED KEPT - '
024300                 RP-VEHICLE-TYPE
024400         GO TO 1215-EXIT.
024500     SET RP-TBL-NDX TO 1.
024600     PERFORM 1217-STORE-IF-MATCHED-ROW THRU 1217-EXIT
024700         WITH TEST AFTER
024800         UNTIL RP-TBL-NDX GREATER THAN RP-TABLE-COUNT.
024900 1215-EXIT.
025000     EXIT.
025100*****************************************************************
025200* Store the validated row into the one RP-TABLE occurrence      *
025300* whose vehicle type matches; the other occurrences keep        *
025400* whatever 1220-LOAD-SEED-ROWS already put there.                *
025500*****************************************************************
025600 1217-STORE-IF-MATCHED-ROW.
025700     IF  RP-TBL-VEHICLE-TYPE(RP-TBL-NDX) EQUAL RP-VEHICLE-TYPE
025800         MOVE RP-BASE-FARE        TO RP-TBL-BASE-FARE(RP-TBL-NDX)
025900         MOVE RP-PER-KM-RATE      TO RP-TBL-PER-KM-RATE(RP-TBL-NDX)
026000         MOVE RP-PER-MIN-RATE     TO RP-TBL-PER-MIN-RATE(RP-TBL-NDX)
026100         MOVE RP-MIN-FARE         TO RP-TBL-MIN-FARE(RP-TBL-NDX)
026200         MOVE RP-CANCEL-FEE-AMT
026300                              TO RP-TBL-CANCEL-FEE-AMT(RP-TBL-NDX).
026400     SET RP-TBL-NDX UP BY 1.
026500 1217-EXIT.
026600     EXIT.
026700*****************************************************************
026800* Seed the three-row table with the shop's own fallback fares.  *
026900* Loaded unconditionally first so a bad or missing RATEPLAN     *
027000* dataset still leaves every vehicle type priced.               *
027100*****************************************************************
027200 1220-LOAD-SEED-ROWS.
027300     MOVE 3 TO RP-TABLE-COUNT.
027400     SET RP-TBL-NDX TO 1.
027500     MOVE RPS-VEHICLE-TYPE(1)      TO RP-TBL-VEHICLE-TYPE(RP-TBL-NDX).
027600     MOVE RPS-BASE-FARE(1)         TO RP-TBL-BASE-FARE(RP-TBL-NDX).
027700     MOVE RPS-PER-KM-RATE(1)       TO RP-TBL-PER-KM-RATE(RP-TBL-NDX).
027800     MOVE RPS-PER-MIN-RATE(1)      TO RP-TBL-PER-MIN-RATE(RP-TBL-NDX).
027900     MOVE RPS-MIN-FARE(1)          TO RP-TBL-MIN-FARE(RP-TBL-NDX).
028000     MOVE RPS-CANCEL-FEE-AMT(1)    TO RP-TBL-CANCEL-FEE-AMT(RP-TBL-NDX).
028100     SET RP-TBL-NDX TO 2.
028200     MOVE RPS-VEHICLE-TYPE(2)      TO RP-TBL-VEHICLE-TYPE(RP-TBL-NDX).
028300     MOVE RPS-BASE-FARE(2)         TO RP-TBL-BASE-FARE(RP-TBL-NDX).
028400     MOVE RPS-PER-KM-RATE(2)       TO RP-TBL-PER-KM-RATE(RP-TBL-NDX).
028500     MOVE RPS-PER-MIN-RATE(2)      TO RP-TBL-PER-MIN-RATE(RP-TBL-NDX).
028600     MOVE RPS-MIN-FARE(2)          TO RP-TBL-MIN-FARE(RP-TBL-NDX).
028700     MOVE RPS-CANCEL-FEE-AMT(2)    TO RP-TBL-CANCEL-FEE-AMT(RP-TBL-NDX).
028800     SET RP-TBL-NDX TO 3.
028900     MOVE RPS-VEHICLE-TYPE(3)      TO RP-TBL-VEHICLE-TYPE(RP-TBL-NDX).
029000     MOVE RPS-BASE-FARE(3)         TO RP-TBL-BASE-FARE(RP-TBL-NDX).
029100     MOVE RPS-PER-KM-RATE(3)       TO RP-TBL-PER-KM-RATE(RP-TBL-NDX).
029200     MOVE RPS-PER-MIN-RATE(3)      TO RP-TBL-PER-MIN-RATE(RP-TBL-NDX).
029300     MOVE RPS-MIN-FARE(3)          TO RP-TBL-MIN-FARE(RP-TBL-NDX).
029400     MOVE RPS-CANCEL-FEE-AMT(3)    TO RP-TBL-CANCEL-FEE-AMT(RP-TBL-NDX).
029500 1220-EXIT.
029600     EXIT.
029700*****************************************************************
029800* Build CTL-RUN-STAMP (CCYYMMDDHHMMSS), used as the prefix of   *
029900* every AUDIT-ID minted this run.                                *
030000*****************************************************************
030100 1300-BUILD-RUN-STAMP.
030200     ACCEPT WS-RUN-DATE-RAW FROM DATE.
030300     ACCEPT WS-RUN-TIME-RAW FROM TIME.
030400     IF  WS-RUN-YY LESS THAN 50
030500         MOVE 20 TO WS-CENTURY
030600     ELSE
030700         MOVE 19 TO WS-CENTURY.
030800     STRING WS-CENTURY  WS-RUN-YY  WS-RUN-MM  WS-RUN-DD
030900            WS-RUN-HH   WS-RUN-MI  WS-RUN-SS
031000            DELIMITED BY SIZE INTO CTL-RUN-STAMP.
031100 1300-EXIT.
031200     EXIT.
031300*****************************************************************
031400* Scan the ORDER master from the top and build the in-memory    *
031500* ORDER-ID index, one SEARCH ALL table entry per record, kept   *
031600* in ascending ORDER-ID sequence by straight insertion.          *
031700*****************************************************************
031800 1400-BUILD-ORDER-INDEX.
031900     MOVE ZEROES TO WS-ORDER-RECORD-COUNT.
032000     MOVE ZEROES TO OIX-COUNT.
032100     PERFORM 1410-READ-NEXT-ORDER      THRU 1410-EXIT
032200         WITH TEST AFTER
032300         UNTIL ORDER-FILE-EOF.
032400 1400-EXIT.
032500     EXIT.
032600 1410-READ-NEXT-ORDER.
032700     READ ORDER-FILE NEXT RECORD.
032800     IF  ORDER-FILE-OK
032900         ADD 1 TO WS-ORDER-RECORD-COUNT
033000         PERFORM 1420-INSERT-ORDER-ENTRY THRU 1420-EXIT.
033100 1410-EXIT.
033200     EXIT.
033300 1420-INSERT-ORDER-ENTRY.
033400     ADD 1 TO OIX-COUNT.
033500     SET OIX-NDX TO OIX-COUNT.
033600     MOVE OR-ORDER-ID            TO OIX-ORDER-ID(OIX-NDX).
033700     MOVE WS-ORDER-RECORD-COUNT  TO OIX-SEQ-NBR(OIX-NDX).
033800     PERFORM 1430-SIFT-ORDER-ENTRY THRU 1430-EXIT
033900         WITH TEST BEFORE
034000         UNTIL OIX-NDX EQUAL TO 1.
034100 1420-EXIT.
034200     EXIT.
034300*****************************************************************
034400* Straight-insertion sift-down, classic pre-SORT-verb table     *
034500* maintenance: swap the new entry left while the key to its     *
034600* left is greater.  OIX-COUNT is small enough in a nightly run  *
034700* for an O(n) sift on each insert to be cheap.                  *
034800*****************************************************************
034900 1430-SIFT-ORDER-ENTRY.
035000     IF  OIX-ORDER-ID(OIX-NDX) NOT LESS THAN
035100         OIX-ORDER-ID(OIX-NDX - 1)
035200         SET OIX-NDX TO 1
035300         GO TO 1430-EXIT.
035400     PERFORM 1435-SWAP-ORDER-ENTRY THRU 1435-EXIT.
035500     SET OIX-NDX DOWN BY 1.
035600 1430-EXIT.
035700     EXIT.
035800 1435-SWAP-ORDER-ENTRY.
035900     MOVE OIX-ORDER-ID(OIX-NDX)  TO WS-OIX-HOLD-ID.
036000     MOVE OIX-SEQ-NBR(OIX-NDX)   TO WS-OIX-HOLD-SEQ.
036100     MOVE OIX-ORDER-ID(OIX-NDX - 1) TO OIX-ORDER-ID(OIX-NDX).
036200     MOVE OIX-SEQ-NBR(OIX-NDX - 1)  TO OIX-SEQ-NBR(OIX-NDX).
036300     MOVE WS-OIX-HOLD-ID         TO OIX-ORDER-ID(OIX-NDX - 1).
036400     MOVE WS-OIX-HOLD-SEQ        TO OIX-SEQ-NBR(OIX-NDX - 1).
036500 1435-EXIT.
036600     EXIT.
036700*****************************************************************
036800* Same technique, DRIVER master.                                 *
036900*****************************************************************
037000 1500-BUILD-DRIVER-INDEX.
037100     MOVE ZEROES TO WS-DRIVER-RECORD-COUNT.
037200     MOVE ZEROES TO DIX-COUNT.
037300     PERFORM 1510-READ-NEXT-DRIVER     THRU 1510-EXIT
037400         WITH TEST AFTER
037500         UNTIL DRIVER-FILE-EOF.
037600 1500-EXIT.
037700     EXIT.
037800 1510-READ-NEXT-DRIVER.
037900     READ DRIVER-FILE NEXT RECORD.
038000     IF  DRIVER-FILE-OK
038100         ADD 1 TO WS-DRIVER-RECORD-COUNT
038200         PERFORM 1520-INSERT-DRIVER-ENTRY THRU 1520-EXIT.
038300 1510-EXIT.
038400     EXIT.
038500 1520-INSERT-DRIVER-ENTRY.
038600     ADD 1 TO DIX-COUNT.
038700     SET DIX-NDX TO DIX-COUNT.
038800     MOVE DR-DRIVER-ID           TO DIX-DRIVER-ID(DIX-NDX).
038900     MOVE WS-DRIVER-RECORD-COUNT TO DIX-SEQ-NBR(DIX-NDX).
039000     PERFORM 1530-SIFT-DRIVER-ENTRY THRU 1530-EXIT
039100         WITH TEST BEFORE
039200         UNTIL DIX-NDX EQUAL TO 1.
039300 1520-EXIT.
039400     EXIT.
039500 1530-SIFT-DRIVER-ENTRY.
039600     IF  DIX-DRIVER-ID(DIX-NDX) NOT LESS THAN
039700         DIX-DRIVER-ID(DIX-NDX - 1)
039800         SET DIX-NDX TO 1
039900         GO TO 1530-EXIT.
040000     PERFORM 1535-SWAP-DRIVER-ENTRY THRU 1535-EXIT.
040100     SET DIX-NDX DOWN BY 1.
040200 1530-EXIT.
040300     EXIT.
040400 1535-SWAP-DRIVER-ENTRY.
040500     MOVE DIX-DRIVER-ID(DIX-NDX)  TO WS-DIX-HOLD-ID.
040600     MOVE DIX-SEQ-NBR(DIX-NDX)    TO WS-DIX-HOLD-SEQ.
040700     MOVE DIX-DRIVER-ID(DIX-NDX - 1) TO DIX-DRIVER-ID(DIX-NDX).
040800     MOVE DIX-SEQ-NBR(DIX-NDX - 1)   TO DIX-SEQ-NBR(DIX-NDX).
040900     MOVE WS-DIX-HOLD-ID          TO DIX-DRIVER-ID(DIX-NDX - 1).
041000     MOVE WS-DIX-HOLD-SEQ         TO DIX-SEQ-NBR(DIX-NDX - 1).
041100 1535-EXIT.
041200     EXIT.
041300*****************************************************************
041400* Read one TRANDATA record and hand it to the owning module.    *
041500*****************************************************************
041600 2000-PROCESS-TRANSACTIONS.
041700     PERFORM 2100-READ-TRANSACTION     THRU 2100-EXIT.
041800     IF  NOT NO-MORE-TRANSACTIONS
041900         PERFORM 2200-BUILD-NOW-TS      THRU 2200-EXIT
042000         PERFORM 2300-DISPATCH-TXN      THRU 2300-EXIT
042100         PERFORM 2900-TRACE-RESULT      THRU 2900-EXIT.
042200 2000-EXIT.
042300     EXIT.
042400 2100-READ-TRANSACTION.
042500     READ TRANDATA-FILE INTO TX-TRANSACTION-LINE.
042600     IF  TRANDATA-FILE-EOF
042700         MOVE 'Y' TO TRANSACTION-EOF-SW
042800     ELSE
042900         ADD 1       TO WS-TRANSACTION-COUNT
043000         MOVE '00'   TO CTL-RETURN-CODE
043100         MOVE SPACES TO CTL-FAILURE-REASON
043200         MOVE TXL-TXN-TYPE          TO TX-TXN-TYPE
043300         MOVE TXL-ORDER-ID          TO TX-ORDER-ID
043400         MOVE TXL-PASSENGER-ID      TO TX-PASSENGER-ID
043500         MOVE TXL-DRIVER-ID         TO TX-DRIVER-ID
043600         MOVE TXL-VEHICLE-TYPE      TO TX-VEHICLE-TYPE
043700         MOVE TXL-PICKUP-X          TO TX-PICKUP-X
043800         MOVE TXL-PICKUP-Y          TO TX-PICKUP-Y
043900         MOVE TXL-DROPOFF-X         TO TX-DROPOFF-X
044000         MOVE TXL-DROPOFF-Y         TO TX-DROPOFF-Y
044100         MOVE TXL-DURATION-MIN      TO TX-DURATION-MIN.
044200 2100-EXIT.
044300     EXIT.
044400*****************************************************************
044500* Build CTL-NOW-TS, the "current timestamp" shared by every     *
044600* master-record update and audit entry this transaction causes  *
044700* -- the batch program has no wall clock between individual     *
044800* life-cycle events, so one ACCEPT per transaction stands in    *
044900* for the on-line source's system clock read.                   *
045000*****************************************************************
045100 2200-BUILD-NOW-TS.
045200     ACCEPT WS-NOW-DATE-RAW FROM DATE.
045300     ACCEPT WS-NOW-TIME-RAW FROM TIME.
045400     IF  WS-NOW-YY LESS THAN 50
045500         MOVE 20 TO WS-NOW-CENTURY
045600     ELSE
045700         MOVE 19 TO WS-NOW-CENTURY.
045800     STRING WS-NOW-CENTURY WS-NOW-YY '-' WS-NOW-MM '-' WS-NOW-DD
045900            'T' WS-NOW-HH ':' WS-NOW-MI ':' WS-NOW-SS
046000            '.' WS-NOW-HS '0000'
046100            DELIMITED BY SIZE INTO CTL-NOW-TS.
046200 2200-EXIT.
046300     EXIT.
046400*****************************************************************
046500* Hand the transaction to the module that owns it.  Every       *
046600* module gets the same five-parameter list whether it needs     *
046700* all five or not, for a single consistent calling convention.  *
046800*****************************************************************
046900 2300-DISPATCH-TXN.
047000     EVALUATE TRUE
047100         WHEN TX-IS-CREATE-ORDER
047200             CALL 'RDSP010' USING TX-TRANSACTION-RECORD
047300                                  RDSP-CONTROL-AREA
047400                                  OIX-ORDER-INDEX-AREA
047500                                  DIX-DRIVER-INDEX-AREA
047600                                  RP-TABLE-AREA
047700         WHEN TX-IS-ACCEPT
047800             CALL 'RDSP020' USING TX-TRANSACTION-RECORD
047900                                  RDSP-CONTROL-AREA
048000                                  OIX-ORDER-INDEX-AREA
048100                                  DIX-DRIVER-INDEX-AREA
048200                                  RP-TABLE-AREA
048300         WHEN TX-IS-START-TRIP
048400             CALL 'RDSP030' USING TX-TRANSACTION-RECORD
048500                                  RDSP-CONTROL-AREA
048600                                  OIX-ORDER-INDEX-AREA
048700                                  DIX-DRIVER-INDEX-AREA
048800                                  RP-TABLE-AREA
048900         WHEN TX-IS-COMPLETE-TRIP
049000             CALL 'RDSP040' USING TX-TRANSACTION-RECORD
049100                                  RDSP-CONTROL-AREA
049200                                  OIX-ORDER-INDEX-AREA
049300                                  DIX-DRIVER-INDEX-AREA
049400                                  RP-TABLE-AREA
049500         WHEN TX-IS-CANCEL
049600             CALL 'RDSP050' USING TX-TRANSACTION-RECORD
049700                                  RDSP-CONTROL-AREA
049800                                  OIX-ORDER-INDEX-AREA
049900                                  DIX-DRIVER-INDEX-AREA
050000                                  RP-TABLE-AREA
050100         WHEN TX-IS-DRIVER-ONLINE
050200         WHEN TX-IS-DRIVER-OFFLINE
050300         WHEN TX-IS-LOCATION-UPDATE
050400             CALL 'RDSP060' USING TX-TRANSACTION-RECORD
050500                                  RDSP-CONTROL-AREA
050600                                  OIX-ORDER-INDEX-AREA
050700                                  DIX-DRIVER-INDEX-AREA
050800                                  RP-TABLE-AREA
050900         WHEN TX-IS-FIND-MATCH
051000         WHEN TX-IS-GET-OFFERS
051100             CALL 'RDSP070' USING TX-TRANSACTION-RECORD
051200                                  RDSP-CONTROL-AREA
051300                                  OIX-ORDER-INDEX-AREA
051400                                  DIX-DRIVER-INDEX-AREA
051500                                  RP-TABLE-AREA
051600         WHEN OTHER
051700             MOVE '99'                TO CTL-RETURN-CODE
051800             MOVE 'UNKNOWN TXN TYPE'   TO CTL-FAILURE-REASON
051900             DISPLAY 'RDSP000 - UNRECOGNIZED TXN-TYPE: '
052000                     TX-TXN-TYPE
052100     END-EVALUATE.
052200 2300-EXIT.
052300     EXIT.
052400*****************************************************************
052500* Operator trace line -- UPSI-0 ON turns this on for a test     *
052600* run; off for production (see CR02-0118).                      *
052700*****************************************************************
052800 2900-TRACE-RESULT.
052900     IF  TRACE-REQUESTED
053000         MOVE SPACES TO WS-DISPLAY-LINE
053100         STRING TX-TXN-TYPE ' ' TX-ORDER-ID ' RC=' CTL-RETURN-CODE
053200                ' ' CTL-FAILURE-REASON
053300                DELIMITED BY SIZE INTO WS-DISPLAY-LINE
053400         DISPLAY WS-DISPLAY-LINE.
053500 2900-EXIT.
053600     EXIT.
053700*****************************************************************
053800* End-of-run control report (RDSP070 accumulates counts across  *
053900* every CALL it receives all run; this final CALL, flagged      *
054000* RUN-REPORT, tells it to print the totals and return).          *
054100*****************************************************************
054200 8000-END-OF-RUN.
054300     MOVE 'RUN-REPORT' TO TX-TXN-TYPE.
054400     CALL 'RDSP070' USING TX-TRANSACTION-RECORD
054500                          RDSP-CONTROL-AREA
054600                          OIX-ORDER-INDEX-AREA
054700                          DIX-DRIVER-INDEX-AREA
054800                          RP-TABLE-AREA.
054900 8000-EXIT.
055000     EXIT.
055100 9000-TERMINATE.
055200     CLOSE TRANDATA-FILE.
055300     CLOSE ORDER-FILE.
055400     CLOSE DRIVER-FILE.
055500     CLOSE AUDIT-FILE.
055600     DISPLAY 'RDSP000 - TRANSACTIONS READ      : '
055700             WS-TRANSACTION-COUNT.
055800     DISPLAY 'RDSP000 - ORDER RECORDS AT START  : '
055900             WS-ORDER-RECORD-COUNT.
056000     DISPLAY 'RDSP000 - DRIVER RECORDS AT START : '
056100             WS-DRIVER-RECORD-COUNT.
056200 9000-EXIT.
056300     EXIT.
