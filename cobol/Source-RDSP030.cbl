000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RDSP030.
000300 AUTHOR.        R T HASKINS.
000400 INSTALLATION.  TRANSIT SYSTEMS DIVISION.
000500 DATE-WRITTEN.  03/12/1987.
000600 DATE-COMPILED.
000700 SECURITY.      INTERNAL USE ONLY - SEE DATA CLASSIFICATION
000800                STANDARD TS-014.
000900*****************************************************************
001000*                                                               *
001100* RDSP - Ride Dispatch Batch Rules Engine                       *
001200*                                                               *
001300* CALLed from RDSP000 (2300-DISPATCH-TXN) for every TRANDATA    *
001400* record with TXN-TYPE = START_TRIP.  Driver starts the trip    *
001500* on an order it has already accepted.                           *
001600*                                                                *
001700* 1).  Order not found is fatal, no audit record.                *
001800* 2).  Idempotent re-start (already ONGOING) is a silent         *
001900*      success.                                                  *
002000* 3).  Status must be ACCEPTED; else INVALID_STATE.              *
002100* 4).  DRIVER-ID on the order must match TXN-DRIVER-ID; else     *
002200*      NOT_ASSIGNED_DRIVER.                                      *
002300* 5).  Flip ORDER to ONGOING, set STARTED-TS, audit it.          *
002400*                                                                *
002500* Date       UserID    Description                              *
002600* ---------- --------  ---------------------------------------- *
002700* 03/12/87   RTH       Initial release - CNTL-87-0033            *
002800* 09/03/90   DMW       Added driver-ownership edit               *
002900* 04/30/98   SMK       Y2K - AUDIT-ID stamp widened to CCYY      *
003000*                      CR98-0402                                *
003100* 07/19/02   JAO       Added UPSI-0 trace switch for batch runs  *
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     UPSI-0 IS TRACE-SWITCH
003700         ON STATUS IS TRACE-REQUESTED.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT ORDER-FILE      ASSIGN TO ORDRMSTR
004100         ORGANIZATION IS RELATIVE
004200         ACCESS MODE IS DYNAMIC
004300         RELATIVE KEY IS OR-SEQ-NBR
004400         FILE STATUS IS ORDER-FILE-STATUS.
004500     SELECT AUDIT-FILE      ASSIGN TO AUDITLOG
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS AUDIT-FILE-STATUS.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  ORDER-FILE IS EXTERNAL
005100     LABEL RECORDS ARE STANDARD
005200     RECORD CONTAINS 300 CHARACTERS.
005300     COPY RDSPORD.
005400 FD  AUDIT-FILE IS EXTERNAL
005500     LABEL RECORDS ARE STANDARD
005600     RECORD CONTAINS 192 CHARACTERS.
005700     COPY RDSPAUD.
005800 WORKING-STORAGE SECTION.
005900*****************************************************************
006000* Define Constant and Define Storage.                           *
006100*****************************************************************
006200 01  ORDER-FILE-STATUS         PIC X(02) VALUE SPACES.
006300     88  ORDER-FILE-OK               VALUE '00'.
006400 01  AUDIT-FILE-STATUS         PIC X(02) VALUE SPACES.
006500     88  AUDIT-FILE-OK               VALUE '00'.
006600 01  WS-ALREADY-DONE-SW        PIC X(01) VALUE 'N'.
006700     88  WS-ALREADY-DONE             VALUE 'Y'.
006800 01  WS-AUDIT-WORK-AREA.
006900     05  WS-AUDIT-PREV-STATE       PIC X(09) VALUE SPACES.
007000     05  WS-AUDIT-NEW-STATE        PIC X(09) VALUE SPACES.
007100     05  WS-AUDIT-SUCCESS-FLAG     PIC X(01) VALUE SPACES.
007200     05  WS-AUDIT-REASON           PIC X(30) VALUE SPACES.
007300 01  WS-AUDIT-WORK-AREA-R REDEFINES WS-AUDIT-WORK-AREA.
007400     05  FILLER                    PIC X(49).
007500 LINKAGE SECTION.
007600     COPY RDSPTXN.
007700     COPY RDSPCTL.
007800     COPY RDSPIDX.
007900     COPY RDSPRTP.
008000 PROCEDURE DIVISION USING TX-TRANSACTION-RECORD
008100                           RDSP-CONTROL-AREA
008200                           OIX-ORDER-INDEX-AREA
008300                           DIX-DRIVER-INDEX-AREA
008400                           RP-TABLE-AREA.
008500*****************************************************************
008600* Main process.                                                 *
008700*****************************************************************
008800     PERFORM 1000-INITIALIZE      THRU 1000-EXIT.
008900     PERFORM 2000-FIND-ORDER      THRU 2000-EXIT.
009000     IF  CTL-SUCCESS AND NOT WS-ALREADY-DONE
009100         PERFORM 2100-CHECK-STATUS   THRU 2100-EXIT.
009200     IF  CTL-SUCCESS AND NOT WS-ALREADY-DONE
009300         PERFORM 2200-CHECK-OWNER    THRU 2200-EXIT.
009400     IF  CTL-SUCCESS AND NOT WS-ALREADY-DONE
009500         PERFORM 3000-START-THE-TRIP THRU 3000-EXIT.
009600     GOBACK.
009700 1000-INITIALIZE.
009800     MOVE '00'    TO CTL-RETURN-CODE.
009900     MOVE SPACES  TO CTL-FAILURE-REASON.
010000     MOVE 'N'     TO WS-ALREADY-DONE-SW.
010100     MOVE SPACES  TO WS-AUDIT-WORK-AREA.
010200 1000-EXIT.
010300     EXIT.
010400 2000-FIND-ORDER.
010500     SEARCH ALL OIX-ENTRY
010600         AT END
010700             MOVE '20'                    TO CTL-RETURN-CODE
010800             MOVE 'ORDER_NOT_FOUND'       TO CTL-FAILURE-REASON
010900             GO TO 2000-EXIT
011000         WHEN OIX-ORDER-ID(OIX-NDX) EQUAL TX-ORDER-ID
011100             CONTINUE
011200     END-SEARCH.
011300     MOVE OIX-SEQ-NBR(OIX-NDX)   TO OR-SEQ-NBR.
011400     READ ORDER-FILE.
011500     IF  NOT ORDER-FILE-OK
011600         MOVE '20'                    TO CTL-RETURN-CODE
011700         MOVE 'ORDER_NOT_FOUND'       TO CTL-FAILURE-REASON
011800         GO TO 2000-EXIT.
011900     IF  OR-STATUS-ONGOING
012000         SET WS-ALREADY-DONE TO TRUE.
012100 2000-EXIT.
012200     EXIT.
012300 2100-CHECK-STATUS.
012400     IF  OR-STATUS-ACCEPTED
012500         GO TO 2100-EXIT.
012600     MOVE '22'                        TO CTL-RETURN-CODE
012700     MOVE 'INVALID_STATE'             TO CTL-FAILURE-REASON.
012800     MOVE OR-ORDER-STATUS              TO WS-AUDIT-PREV-STATE.
012900     MOVE OR-ORDER-STATUS              TO WS-AUDIT-NEW-STATE.
013000     MOVE 'N'                          TO WS-AUDIT-SUCCESS-FLAG.
013100     MOVE CTL-FAILURE-REASON           TO WS-AUDIT-REASON.
013200     PERFORM 9900-WRITE-AUDIT-RECORD THRU 9900-EXIT.
013300 2100-EXIT.
013400     EXIT.
013500 2200-CHECK-OWNER.
013600     IF  OR-DRIVER-ID EQUAL TX-DRIVER-ID
013700         GO TO 2200-EXIT.
013800     MOVE '26'                        TO CTL-RETURN-CODE
013900     MOVE 'NOT_ASSIGNED_DRIVER'       TO CTL-FAILURE-REASON.
014000     MOVE 'ACCEPTED'                   TO WS-AUDIT-PREV-STATE.
014100     MOVE 'ACCEPTED'                   TO WS-AUDIT-NEW-STATE.
014200     MOVE 'N'                          TO WS-AUDIT-SUCCESS-FLAG.
014300     MOVE CTL-FAILURE-REASON           TO WS-AUDIT-REASON.
014400     PERFORM 9900-WRITE-AUDIT-RECORD THRU 9900-EXIT.
014500 2200-EXIT.
014600     EXIT.
014700 3000-START-THE-TRIP.
014800     MOVE 'ONGOING'               TO OR-ORDER-STATUS.
014900     MOVE CTL-NOW-TS              TO OR-STARTED-TS.
015000     REWRITE OR-ORDER-RECORD.
015100     MOVE 'ACCEPTED'              TO WS-AUDIT-PREV-STATE.
015200     MOVE 'ONGOING'               TO WS-AUDIT-NEW-STATE.
015300     MOVE 'Y'                     TO WS-AUDIT-SUCCESS-FLAG.
015400     MOVE SPACES                  TO WS-AUDIT-REASON.
015500     PERFORM 9900-WRITE-AUDIT-RECORD THRU 9900-EXIT.
015600 3000-EXIT.
015700     EXIT.
015800*****************************************************************
015900* Append one audit record from WS-AUDIT-WORK-AREA.              *
016000*****************************************************************
016100 9900-WRITE-AUDIT-RECORD.
016200     MOVE SPACES                  TO AL-AUDIT-LOG-RECORD.
016300     MOVE CTL-RUN-STAMP           TO AL-ID-RUN-STAMP.
016400     MOVE CTL-NEXT-AUDIT-SEQ      TO AL-ID-SEQ.
016500     ADD 1                        TO CTL-NEXT-AUDIT-SEQ.
016600     MOVE CTL-NOW-TS              TO AL-AUDIT-TS.
016700     MOVE TX-ORDER-ID             TO AL-ORDER-ID.
016800     MOVE 'START'                 TO AL-ACTION-CODE.
016900     MOVE 'DRIVER'                TO AL-ACTOR-TYPE.
017000     MOVE TX-DRIVER-ID            TO AL-ACTOR-ID.
017100     MOVE WS-AUDIT-PREV-STATE     TO AL-PREVIOUS-STATE.
017200     MOVE WS-AUDIT-NEW-STATE      TO AL-NEW-STATE.
017300     MOVE WS-AUDIT-SUCCESS-FLAG   TO AL-SUCCESS-FLAG.
017400     MOVE WS-AUDIT-REASON         TO AL-FAILURE-REASON.
017500     WRITE AL-AUDIT-LOG-RECORD.
017600 9900-EXIT.
017700     EXIT.
